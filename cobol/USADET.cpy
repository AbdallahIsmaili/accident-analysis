000100*--------------------------------------------------------------*
000200* USADET  --  Standort-Detailsatz (U4, ein Satz je Unfall)     *
000300*--------------------------------------------------------------*
000400* Praefix DT- = Detail.  Wird von USACLS0M geschrieben.        *
000500*   A.00.00 2019-06-20 kl  Neuerstellung (SSFNEW-14)           *
000600*--------------------------------------------------------------*
000700 01  DT-DETAIL-RECORD.
000800     05  DT-ACCIDENT-ID          PIC X(10).
000900     05  DT-STATE                PIC X(02).
001000     05  DT-CITY                 PIC X(20).
001100     05  DT-COUNTY               PIC X(20).
001200     05  DT-ZIPCODE              PIC X(10).
001300     05  DT-LATITUDE             PIC S9(03)V9(04).
001400     05  DT-LONGITUDE            PIC S9(03)V9(04).
001500     05  DT-STREET-TYPE          PIC X(10).
001600     05  DT-HAS-AMENITY          PIC X(01).
001700     05  DT-HAS-BUMP             PIC X(01).
001800     05  DT-HAS-CROSSING         PIC X(01).
001900     05  DT-HAS-JUNCTION         PIC X(01).
002000     05  DT-HAS-TRAFFIC-SIGNAL   PIC X(01).
002100     05  DT-ACCIDENT-COUNT       PIC 9(01).
002200     05  FILLER                  PIC X(10).

