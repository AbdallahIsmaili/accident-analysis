?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
*
?SEARCH  =USAVAL0
?SEARCH  =USACLS0
?SEARCH  =USARPT0
*
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
001600*****************************************************************
001700* PROGRAM-ID.   USADRV0O                                       *
001800* STEUERPROGRAMM FUER DIE UNFALLSTATISTIK-AUSWERTUNG (US-ACC).  *
001900*****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     USADRV0O.
002200 AUTHOR.         K. LINDNER.
002300 INSTALLATION.   FACHBEREICH STATISTIK.
002400 DATE-WRITTEN.   1987-03-02.
002500 DATE-COMPILED.
002600 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
002700*-----------------------------------------------------------*
002800* AENDERUNGSPROTOKOLL                                       *
002900*-----------------------------------------------------------*
003000* 1987-03-02  KL  ERSTERSTELLUNG DES STEUERPROGRAMMS         *
003100* 1987-03-09  KL  UNFALLDATEI-ZUGRIFF EINGEBAUT              *
003200* 1987-04-14  RH  RUECKGABECODE DER VALIDIERUNG AUSGEWERTET  *
003300* 1987-06-30  RH  ZAEHLERSTAENDE IN ABSCHLUSSMELDUNG         *
003400* 1988-01-11  KL  AUFRUF DES BERICHTSMODULS ERGAENZT         *
003500* 1988-05-19  DS  DATEISTATUS-PRUEFUNG VEREINHEITLICHT       *
003600* 1990-02-27  DS  KOMMENTARE UEBERARBEITET, LESBARKEIT        *
003700* 1992-08-03  RH  PARAMETER FUER BERICHTSLAUF (RPT) ERGAENZT *
003800* 1994-11-21  KL  PRUEFUNG AUF LEERE UNFALLDATEI ERGAENZT    *
003900* 1996-07-08  DS  ABBRUCHVERHALTEN BEI OPEN-FEHLER PRAEZ.    *
004000* 1998-09-15  RH  JAHR-2000-PRUEFUNG DER DATUMSFELDER (Y2K)  *
004100* 1999-01-20  RH  Y2K-NACHTEST OHNE BEFUND ABGESCHLOSSEN     *
004200* 2001-03-12  DS  UMSTELLUNG AUF NEUE UNFALLDATEI-VERSION    *
004300* 2004-10-05  KL  ANZAHL VERWORFENER SAETZE IN PROTOKOLL     *
004400* 2008-02-18  MH  SCHALTERBLOCK AN HAUSSTANDARD ANGEPASST    *
004500* 2013-06-27  MH  KOMMENTARBLOECKE VEREINHEITLICHT           *
004600* 2019-06-11  KL  NEUFASSUNG FUER US-ACCIDENTS-AUSWERTUNG    *
004700*                 (SSFNEW-14) -- LOEST DAS ALTE QUELLTEXT-   *
004800*                 SICHERUNGSSYSTEM AUF DIESER BASIS AB       *
004900* 2019-07-02  KL  AUFRUF USAVAL0M / USACLS0M EINGEBAUT       *
005000* 2019-07-19  DR  AUFRUF USARPT0M (BERICHTSLAUF) EINGEBAUT   *
005100* 2020-02-05  DR  ZAEHLER FUER GUELTIGE/VERWORFENE SAETZE    *
005200*                 IN GEMEINSAME TABELLE (USATBL) VERLEGT     *
005300* 2023-01-17  MH  FELDBREITEN DATUM AUF JJJJ GEPRUEFT (Y2K2) *
005400* 2024-05-06  MH  UEBERGABE AN LINK-REC NACH HAUSSTANDARD    *
005500*                 UMGESTELLT (SSFNEW-14, NACHTRAG)           *
005600*-----------------------------------------------------------*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-370.
006000 OBJECT-COMPUTER.   IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     SWITCH-15 IS ANZEIGE-VERSION
006400         ON STATUS IS SHOW-VERSION
006500     CLASS ALPHNUM IS "0123456789"
006600                      "abcdefghijklmnopqrstuvwxyz"
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006800                      " .,;-_!$%&/=*+@".
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT ACCT-IN-FILE  ASSIGN TO UT-S-ACCTIN
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS  IS ACCT-FILE-STATUS.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  ACCT-IN-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000     COPY USAREC.
008100*
008200 WORKING-STORAGE SECTION.
008300*-----------------------------------------------------------*
008400*    KONSTANTE FELDER                                       *
008500*-----------------------------------------------------------*
008600 01  KONSTANTE-FELDER.
008700     05  K-MODUL             PIC X(08) VALUE "USADRV0O".
008800     05  K-KOMPILIERT        PIC X(10) VALUE "2024-05-06".
008900     05  K-CMD-REC           PIC X(03) VALUE "REC".
009000     05  K-CMD-FIN           PIC X(03) VALUE "FIN".
009100     05  K-CMD-RPT           PIC X(03) VALUE "RPT".
009200     05  K-RC-ABGEWIESEN     PIC S9(04) COMP VALUE 100.
009300     05  FILLER              PIC X(01).
009400*-----------------------------------------------------------*
009500*    SCHALTER                                                *
009600*-----------------------------------------------------------*
009700 01  SCHALTER.
009800     05  ACCT-FILE-STATUS    PIC X(02).
009900         88  ACCT-FILE-OK           VALUE "00".
010000         88  ACCT-FILE-EOF          VALUE "10".
010100     05  PRG-STATUS          PIC 9(01) COMP.
010200         88  PRG-OK                 VALUE 0.
010300         88  PRG-ABBRUCH            VALUE 1.
010400     05  FILLER              PIC X(01).
010500*-----------------------------------------------------------*
010600*    UEBERGABEBEREICH FUER DIE UNTERPROGRAMM-AUFRUFE            *
010700*    (LINK-REC NACH HAUSSTANDARD)                               *
010800*-----------------------------------------------------------*
010900     COPY USALNK.
011000*
011100     COPY USATBL.
011200*-----------------------------------------------------------*
011300*    DIAGNOSEFELDER FUER ABSCHLUSSMELDUNG (DUMP-HILFSFELDER)  *
011400*-----------------------------------------------------------*
011500 01  D-DRV-DIAGNOSE-FELDER.
011600     05  D-DRV-GELESEN-9     PIC 9(07).
011700     05  D-DRV-GELESEN-X REDEFINES D-DRV-GELESEN-9
011800                         PIC X(07).
011900     05  D-DRV-VERWORFEN-9   PIC 9(07).
012000     05  D-DRV-VERWORFEN-X REDEFINES D-DRV-VERWORFEN-9
012100                         PIC X(07).
012200     05  D-DRV-VERARB-9      PIC 9(07).
012300     05  D-DRV-VERARB-X REDEFINES D-DRV-VERARB-9
012400                         PIC X(07).
012500     05  FILLER              PIC X(01).
012600*
012700 PROCEDURE DIVISION.
012800*=============================================================*
012900*    A100-STEUERUNG  --  HAUPTSTEUERUNG DES BATCHLAUFS         *
013000*=============================================================*
013100 A100-STEUERUNG SECTION.
013200 A100-00.
013300**  ---> WENN SWITCH-15 GESETZT IST
013400**  ---> NUR UMWANDLUNGSZEITPUNKT ZEIGEN UND DANN BEENDEN
013500     IF  SHOW-VERSION
013600         DISPLAY K-MODUL " vom: " K-KOMPILIERT
013700         STOP RUN
013800     END-IF
013900     PERFORM B000-VORLAUF
014000     IF PRG-OK
014100         PERFORM B100-VERARBEITUNG
014200         PERFORM B090-ENDE
014300     END-IF
014400     STOP RUN.
014500 A100-99.
014600     EXIT.
014700*
014800*-------------------------------------------------------------*
014900*    B000-VORLAUF  --  DATEI OEFFNEN, ZAEHLER NULLEN            *
015000*-------------------------------------------------------------*
015100 B000-VORLAUF SECTION.
015200 B000-00.
015300     INITIALIZE SCHALTER
015400                LINK-REC
015500     MOVE ZERO TO TB-RECORDS-READ
015600                  TB-RECORDS-REJECTED
015700                  TB-RECORDS-PROCESSED
015800     OPEN INPUT ACCT-IN-FILE
015900     IF NOT ACCT-FILE-OK
016000         DISPLAY K-MODUL " -- FEHLER BEIM OEFFNEN DER "
016100                 "UNFALLDATEI, DATEISTATUS " ACCT-FILE-STATUS
016200         SET PRG-ABBRUCH TO TRUE
016300     END-IF.
016400 B000-99.
016500     EXIT.
016600*
016700*-------------------------------------------------------------*
016800*    B100-VERARBEITUNG  --  LESESCHLEIFE UEBER DIE UNFALLDATEI  *
016900*-------------------------------------------------------------*
017000 B100-VERARBEITUNG SECTION.
017100 B100-00.
017200     PERFORM C100-SATZ-LESEN
017300     PERFORM C200-SATZ-VERARBEITEN UNTIL ACCT-FILE-EOF.
017400 B100-99.
017500     EXIT.
017600*
017700 C100-SATZ-LESEN SECTION.
017800 C100-00.
017900     READ ACCT-IN-FILE
018000         AT END
018100             SET ACCT-FILE-EOF TO TRUE
018200         NOT AT END
018300             ADD 1 TO TB-RECORDS-READ
018400     END-READ.
018500 C100-99.
018600     EXIT.
018700*
018800 C200-SATZ-VERARBEITEN SECTION.
018900 C200-00.
019000     MOVE ZERO TO LINK-RC
019100     MOVE AR-ACCIDENT-RECORD OF ACCT-IN-FILE
019200                                TO AR-ACCIDENT-RECORD OF LINK-DATA
019300     CALL "USAVAL0M" USING LINK-REC
019400     IF LINK-RC = K-RC-ABGEWIESEN
019500         ADD 1 TO TB-RECORDS-REJECTED
019600     ELSE
019700         ADD 1 TO TB-RECORDS-PROCESSED
019800         MOVE K-CMD-REC TO LINK-CMD
019900         CALL "USACLS0M" USING LINK-REC
020000     END-IF
020100     PERFORM C100-SATZ-LESEN.
020200 C200-99.
020300     EXIT.
020400*
020500*-------------------------------------------------------------*
020600*    B090-ENDE  --  ABSCHLUSSVERARBEITUNG UND BERICHTSLAUF      *
020700*-------------------------------------------------------------*
020800 B090-ENDE SECTION.
020900 B090-00.
021000     CLOSE ACCT-IN-FILE
021100     MOVE K-CMD-FIN TO LINK-CMD
021200     CALL "USACLS0M" USING LINK-REC
021300     MOVE K-CMD-RPT TO LINK-CMD
021400     CALL "USARPT0M" USING LINK-REC
021500     DISPLAY K-MODUL " -- GELESEN.......: " TB-RECORDS-READ
021600     DISPLAY K-MODUL " -- VERWORFEN.....: " TB-RECORDS-REJECTED
021700     DISPLAY K-MODUL " -- VERARBEITET...: " TB-RECORDS-PROCESSED.
021800 B090-99.
021900     EXIT.

