000100*--------------------------------------------------------------*
000200* USATBL  --  Gemeinsame Haeufigkeitstabellen (U3, U4)         *
000300*--------------------------------------------------------------*
000400* Praefix TB- = Table.  IS EXTERNAL, damit USACLS0M (fuellt)   *
000500* und USARPT0M (liest, druckt) dieselben Tabellen im Hauptspei-*
000600* cher sehen, ohne dass ein eigenes File dafuer noetig waere   *
000700* (gleiches Prinzip wie SRC-LINES-BUFFER IS EXTERNAL im        *
000800* SSF-Modulbestand).                                           *
000900*   A.00.00 2019-06-27 kl  Neuerstellung (SSFNEW-14)           *
001000*   A.01.00 2019-11-08 dr  Wettergruppen-Tabelle ergaenzt      *
001100*   A.02.00 2020-03-19 dr  Zeitgruppen- und Schweregrad-Tab.   *
001200*--------------------------------------------------------------*
001300 01  TB-ANALYSIS-TABLES IS EXTERNAL.
001400*            Laufende Gesamtzaehler ueber die ganze Datei (U1/U3)
001500     05  TB-RUN-TOTALS.
001600         10  TB-RECORDS-READ         PIC S9(07) COMP.
001700         10  TB-RECORDS-REJECTED     PIC S9(07) COMP.
001800         10  TB-RECORDS-PROCESSED    PIC S9(07) COMP.
001900         10  TB-SEVERITY-SUM         PIC S9(09) COMP.
002000         10  TB-AVERAGE-SEVERITY     PIC 9(01)V9(02).
002100*            Haeufigkeit je Bundesstaat (R3.2 -- Top 10)
002200     05  TB-STATE-TABLE.
002300         10  TB-STATE-USED           PIC S9(04) COMP.
002400         10  TB-STATE-ENTRY OCCURS 60 TIMES
002500                            INDEXED BY TB-STATE-IX.
002600             15  TB-STATE-CODE       PIC X(02).
002700             15  TB-STATE-TALLY      PIC S9(07) COMP.
002800*            Haeufigkeit je Stadt (R3.2 -- Top 20)
002900     05  TB-CITY-TABLE.
003000         10  TB-CITY-USED            PIC S9(04) COMP.
003100         10  TB-CITY-ENTRY OCCURS 3000 TIMES
003200                           INDEXED BY TB-CITY-IX.
003300             15  TB-CITY-NAME        PIC X(20).
003400             15  TB-CITY-TALLY       PIC S9(07) COMP.
003500*            Haeufigkeit je Wetterlage (R3.2 -- Top 10)
003600     05  TB-WEATHER-TABLE.
003700         10  TB-WEATHER-USED         PIC S9(04) COMP.
003800         10  TB-WEATHER-ENTRY OCCURS 40 TIMES
003900                              INDEXED BY TB-WEATHER-IX.
004000             15  TB-WEATHER-NAME     PIC X(20).
004100             15  TB-WEATHER-TALLY    PIC S9(07) COMP.
004200*            Haeufigkeit je Stunde 0-23, direkt indiziert
004300     05  TB-HOUR-TABLE.
004400         10  TB-HOUR-ENTRY OCCURS 24 TIMES
004500                           INDEXED BY TB-HOUR-IX.
004600             15  TB-HOUR-TALLY       PIC S9(07) COMP.
004700*            Schweregrad-Tabelle, direkt indiziert 0-9
004800*            (0 = ungueltig/sonstiger Wert, R4.3)
004900     05  TB-SEVERITY-TABLE.
005000         10  TB-SEVERITY-ENTRY OCCURS 10 TIMES
005100                               INDEXED BY TB-SEV-IX.
005200             15  TB-SEV-TOTAL            PIC S9(07) COMP.
005300*                    Haeufigkeit je Tageszeit-Periode (R4.2),
005400*                    1=Morning 2=Afternoon 3=Evening 4=Night
005500             15  TB-SEV-PERIOD-TALLY OCCURS 4 TIMES
005600                               INDEXED BY TB-SEV-PER-IX
005700                                     PIC S9(07) COMP.
005800*                    Haeufigkeit je Wetterlage innerhalb des
005900*                    Schweregrads (blanke Wetterlage zaehlt nicht)
006000             15  TB-SEV-WX-USED          PIC S9(04) COMP.
006100             15  TB-SEV-WX-ENTRY OCCURS 40 TIMES
006200                                 INDEXED BY TB-SEV-WX-IX.
006300                 20  TB-SEV-WX-NAME      PIC X(20).
006400                 20  TB-SEV-WX-TALLY     PIC S9(07) COMP.
006500*            Wettergruppen (R4.4-R4.8, R4.10) -- Schluessel ist
006600*            Wetterlage + vier Bandbezeichnungen
006700     05  TB-WXGRP-TABLE.
006800         10  TB-WXGRP-USED           PIC S9(04) COMP.
006900         10  TB-WXGRP-ENTRY OCCURS 2000 TIMES
007000                            INDEXED BY TB-WXGRP-IX.
007100             15  TB-WXGRP-CONDITION      PIC X(20).
007200             15  TB-WXGRP-TEMP-RANGE     PIC X(25).
007300             15  TB-WXGRP-VISIB-RANGE    PIC X(25).
007400             15  TB-WXGRP-PRECIP-LEVEL   PIC X(25).
007500             15  TB-WXGRP-WIND-RANGE     PIC X(25).
007600             15  TB-WXGRP-COUNT          PIC S9(07) COMP.
007700             15  TB-WXGRP-SEVERITY-SUM   PIC S9(09) COMP.
007800*            Zeitgruppen (U4) -- Schluessel ist Stunde, Wochentag,
007900*            Monat, Jahr, Sonnenauf/-untergang und Daemmerungsphase
008000     05  TB-TMGRP-TABLE.
008100         10  TB-TMGRP-USED           PIC S9(04) COMP.
008200         10  TB-TMGRP-ENTRY OCCURS 3000 TIMES
008300                            INDEXED BY TB-TMGRP-IX.
008400             15  TB-TMGRP-HOUR           PIC 9(02).
008500             15  TB-TMGRP-DOW            PIC X(09).
008600             15  TB-TMGRP-MONTH          PIC X(09).
008700             15  TB-TMGRP-YEAR           PIC 9(04).
008800             15  TB-TMGRP-SUNRISE-SUNSET PIC X(05).
008900             15  TB-TMGRP-TWILIGHT       PIC X(07).
009000             15  TB-TMGRP-COUNT          PIC S9(07) COMP.

