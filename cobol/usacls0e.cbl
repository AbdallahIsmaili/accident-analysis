?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
*
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
001200*****************************************************************
001300* PROGRAM-ID.   USACLS0M                                       *
001400* HAEUFIGKEITEN, KLASSIFIKATION UND EXTRAKTE (U3/U4).           *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     USACLS0M.
001800 AUTHOR.         R. HUBER.
001900 INSTALLATION.   FACHBEREICH STATISTIK.
002000 DATE-WRITTEN.   1987-04-20.
002100 DATE-COMPILED.
002200 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
002300*-----------------------------------------------------------*
002400* AENDERUNGSPROTOKOLL                                       *
002500*-----------------------------------------------------------*
002600* 1987-04-20  RH  ERSTERSTELLUNG DER HAEUFIGKEITSTABELLEN    *
002700* 1987-06-30  RH  BUNDESSTAATEN- UND SCHWEREGRADZAEHLER      *
002800* 1988-01-11  KL  STAEDTETABELLE ERGAENZT                    *
002900* 1990-02-27  DS  DETAILSATZ-EXTRAKT (STRASSENTYP) EINGEBAUT *
003000* 1992-08-03  RH  TOP-N-SORTIERUNG DER HAEUFIGKEITSTABELLEN  *
003100* 1994-11-21  KL  MITTLERER SCHWEREGRAD JE LAUF (R3.1)       *
003200* 1996-07-08  DS  WETTERGRUPPEN-EXTRAKT EINGEBAUT            *
003300* 1998-09-15  RH  JAHR-2000-PRUEFUNG DER DATUMSFELDER (Y2K)  *
003400* 1999-01-20  RH  Y2K-NACHTEST OHNE BEFUND ABGESCHLOSSEN     *
003500* 2001-03-12  DS  ZEITGRUPPEN-EXTRAKT EINGEBAUT              *
003600* 2004-10-05  KL  SCHWEREGRAD-EXTRAKT (HAEUFIGSTE ZEIT/WETTER)*
003700* 2008-02-18  MH  BANDBILDUNG TEMPERATUR/SICHT/WIND/REGEN     *
003800* 2013-06-27  MH  KOMMENTARBLOECKE VEREINHEITLICHT           *
003900* 2019-06-20  KL  NEUFASSUNG FUER US-ACCIDENTS-AUSWERTUNG    *
004000*                 (SSFNEW-14)                                *
004100* 2019-11-08  DR  WETTERGRUPPEN-TABELLE ERGAENZT             *
004200* 2020-03-19  DR  ZEITGRUPPEN- UND SCHWEREGRAD-TABELLE       *
004300* 2023-01-17  MH  FELDBREITEN DATUM AUF JJJJ GEPRUEFT (Y2K2) *
004400* 2024-05-06  MH  UEBERGABE AN LINK-REC NACH HAUSSTANDARD    *
004500*                 UMGESTELLT (SSFNEW-14, NACHTRAG); GO TO    *
004600*                 ENTFERNT, STRUKTURIERTE ABLAUFLOGIK        *
004700*-----------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-370.
005100 OBJECT-COMPUTER.   IBM-370.
005200 SPECIAL-NAMES.
005300     SWITCH-15 IS ANZEIGE-VERSION
005400         ON STATUS IS SHOW-VERSION
005500     CLASS ALPHNUM IS "0123456789"
005600                      "abcdefghijklmnopqrstuvwxyz"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                      " .,;-_!$%&/=*+@".
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT DETAIL-OUT-FILE  ASSIGN TO UT-S-USADET
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS  IS DET-FILE-STATUS.
006400     SELECT WEATHER-OUT-FILE ASSIGN TO UT-S-USAWEA
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS  IS WEA-FILE-STATUS.
006700     SELECT TIME-OUT-FILE    ASSIGN TO UT-S-USATIM
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS  IS TIM-FILE-STATUS.
007000     SELECT SEVERITY-OUT-FILE ASSIGN TO UT-S-USASEV
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS  IS SEV-FILE-STATUS.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  DETAIL-OUT-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900     COPY USADET.
008000 FD  WEATHER-OUT-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300     COPY USAWEA.
008400 FD  TIME-OUT-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700     COPY USATIM.
008800 FD  SEVERITY-OUT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100     COPY USASEV.
009200*
009300 WORKING-STORAGE SECTION.
009400*-----------------------------------------------------------*
009500*    KONSTANTE FELDER                                       *
009600*-----------------------------------------------------------*
009700 01  KONSTANTE-FELDER.
009800     05  K-MODUL             PIC X(08) VALUE "USACLS0M".
009900     05  K-KOMPILIERT        PIC X(10) VALUE "2024-05-06".
010000     05  K-CMD-REC           PIC X(03) VALUE "REC".
010100     05  K-CMD-FIN           PIC X(03) VALUE "FIN".
010200     05  K-SCHWELLE-WETTER   PIC S9(04) COMP VALUE 10.
010300     05  K-TOP-STAAT         PIC S9(04) COMP VALUE 10.
010400     05  K-TOP-WETTER        PIC S9(04) COMP VALUE 10.
010500     05  K-TOP-STADT         PIC S9(04) COMP VALUE 20.
010600     05  K-KLEINBUCHSTABEN   PIC X(26)
010700             VALUE "abcdefghijklmnopqrstuvwxyz".
010800     05  K-GROSSBUCHSTABEN   PIC X(26)
010900             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011000     05  K-WAHR              PIC X(05) VALUE "TRUE ".
011100     05  FILLER              PIC X(01).
011200*-----------------------------------------------------------*
011300*    SCHALTER                                                *
011400*-----------------------------------------------------------*
011500 01  SCHALTER.
011600     05  DET-FILE-STATUS     PIC X(02).
011700         88  DET-FILE-OK            VALUE "00".
011800     05  WEA-FILE-STATUS     PIC X(02).
011900         88  WEA-FILE-OK            VALUE "00".
012000     05  TIM-FILE-STATUS     PIC X(02).
012100         88  TIM-FILE-OK            VALUE "00".
012200     05  SEV-FILE-STATUS     PIC X(02).
012300         88  SEV-FILE-OK            VALUE "00".
012400     05  DATEIEN-OFFEN-SW    PIC X(01) VALUE "N".
012500         88  DATEIEN-SIND-OFFEN     VALUE "J".
012600     05  FILLER              PIC X(01).
012700*-----------------------------------------------------------*
012800*    COMP-ZAEHLER UND SUCHFELDER (INDEX-VERWALTUNG)          *
012900*-----------------------------------------------------------*
013000 01  C4-SUCH-FELDER.
013100     05  C4-GEFUNDEN-SW      PIC X(01).
013200         88  C4-EINTRAG-GEFUNDEN    VALUE "J".
013300     05  C4-I                PIC S9(04) COMP.
013400     05  C4-J                PIC S9(04) COMP.
013500     05  C4-N                PIC S9(04) COMP.
013600     05  C4-BESTE-IX         PIC S9(04) COMP.
013700     05  C4-AUSGABE-N        PIC S9(04) COMP.
013800     05  C4-MAX-TALLY        PIC S9(07) COMP.
013900     05  C4-MAX-PERIODE-IX   PIC S9(04) COMP.
014000     05  C4-MAX-WETTER-IX    PIC S9(04) COMP.
014100     05  C4-N-STREET         PIC S9(04) COMP.
014200     05  C4-N-AVENUE         PIC S9(04) COMP.
014300     05  C4-N-BOULEVARD      PIC S9(04) COMP.
014400     05  C4-N-ROAD           PIC S9(04) COMP.
014500     05  C4-N-LANE           PIC S9(04) COMP.
014600     05  C4-N-DRIVE          PIC S9(04) COMP.
014700     05  C4-N-HIGHWAY        PIC S9(04) COMP.
014800     05  C4-N-PARKWAY        PIC S9(04) COMP.
014900     05  C4-N-INTERSTATE     PIC S9(04) COMP.
015000     05  FILLER              PIC X(01).
015100*-----------------------------------------------------------*
015200*    ARBEITSFELDER FUER DIE BANDBILDUNG (R4.4-R4.7)          *
015300*-----------------------------------------------------------*
015400 01  D-BAND-FELDER.
015500     05  D-TEMP-BAND         PIC X(25).
015600     05  D-SICHT-BAND        PIC X(25).
015700     05  D-REGEN-BAND        PIC X(25).
015800     05  D-WIND-BAND         PIC X(25).
015900     05  D-ZEITPERIODE       PIC X(09).
016000     05  D-DAEMMERUNG        PIC X(07).
016100     05  D-STRASSENTYP       PIC X(10).
016200     05  D-STRASSE-GROSS     PIC X(30).
016300     05  D-FLAG-EINGABE      PIC X(05).
016400     05  D-FLAG-GROSS        PIC X(05).
016500     05  D-FLAG-AUSGABE      PIC X(01).
016600     05  FILLER              PIC X(01).
016700*-----------------------------------------------------------*
016800*    TAUSCHFELDER FUER DIE TOP-N-SORTIERUNG (F200-F400)      *
016900*-----------------------------------------------------------*
017000 01  D-TAUSCH-FELDER.
017100     05  D-TAUSCH-CODE-02    PIC X(02).
017200     05  D-TAUSCH-NAME-20    PIC X(20).
017300     05  D-TAUSCH-TALLY      PIC S9(07) COMP.
017400     05  FILLER              PIC X(01).
017500*-----------------------------------------------------------*
017600*    ARBEITSFELDER FUER DEN ABSCHLUSS (F000), ALTERNATIVE      *
017700*    BYTE-SICHTEN FUER DIE ABBRUCH-DIAGNOSE (HAUSSTANDARD)      *
017800*-----------------------------------------------------------*
017900 01  D-ABSCHLUSS-FELDER.
018000     05  D-SEV-NAME          PIC X(09).
018100     05  D-DIAG-ANZAHL-9     PIC 9(07).
018200     05  D-DIAG-ANZAHL-X REDEFINES D-DIAG-ANZAHL-9
018300                         PIC X(07).
018400     05  D-DIAG-SCHWERE-9    PIC 9(01)V99.
018500     05  D-DIAG-SCHWERE-X REDEFINES D-DIAG-SCHWERE-9
018600                         PIC X(03).
018700     05  D-DIAG-STUNDE-9     PIC 9(02).
018800     05  D-DIAG-STUNDE-X REDEFINES D-DIAG-STUNDE-9
018900                         PIC X(02).
019000     05  FILLER              PIC X(01).
019100*
019200     COPY USATBL.
019300*
019400 LINKAGE SECTION.
019500     COPY USALNK.
019600*
019700 PROCEDURE DIVISION USING LINK-REC.
019800*=============================================================*
019900*    A100-STEUERUNG  --  VERTEILUNG NACH LINK-CMD              *
020000*=============================================================*
020100 A100-STEUERUNG SECTION.
020200 A100-00.
020300**  ---> WENN SWITCH-15 GESETZT IST
020400**  ---> NUR UMWANDLUNGSZEITPUNKT ZEIGEN UND DANN BEENDEN
020500     IF  SHOW-VERSION
020600         DISPLAY K-MODUL " vom: " K-KOMPILIERT
020700         STOP RUN
020800     END-IF
020900     EVALUATE LINK-CMD
021000         WHEN K-CMD-REC
021100             IF NOT DATEIEN-SIND-OFFEN
021200                 PERFORM B000-DATEIEN-OEFFNEN
021300             END-IF
021400             PERFORM C000-SATZ-VERARBEITEN
021500         WHEN K-CMD-FIN
021600             PERFORM F000-ABSCHLUSSVERARBEITUNG
021700             PERFORM B090-DATEIEN-SCHLIESSEN
021800         WHEN OTHER
021900             CONTINUE
022000     END-EVALUATE
022100     EXIT PROGRAM.
022200 A100-99.
022300     EXIT.
022400*
022500*-------------------------------------------------------------*
022600*    B000-DATEIEN-OEFFNEN  --  EXTRAKTDATEIEN BEIM ERSTEN SATZ  *
022700*-------------------------------------------------------------*
022800 B000-DATEIEN-OEFFNEN SECTION.
022900 B000-00.
023000     OPEN OUTPUT DETAIL-OUT-FILE
023100     OPEN OUTPUT WEATHER-OUT-FILE
023200     OPEN OUTPUT TIME-OUT-FILE
023300     OPEN OUTPUT SEVERITY-OUT-FILE
023400     SET DATEIEN-SIND-OFFEN TO TRUE
023500     MOVE ZERO TO TB-STATE-USED
023600                  TB-CITY-USED
023700                  TB-WEATHER-USED
023800                  TB-WXGRP-USED
023900                  TB-TMGRP-USED
024000                  TB-SEVERITY-SUM.
024100 B000-99.
024200     EXIT.
024300*
024400 B090-DATEIEN-SCHLIESSEN SECTION.
024500 B090-00.
024600     CLOSE DETAIL-OUT-FILE
024700           WEATHER-OUT-FILE
024800           TIME-OUT-FILE
024900           SEVERITY-OUT-FILE.
025000 B090-99.
025100     EXIT.
025200*
025300*=============================================================*
025400*    C000-SATZ-VERARBEITEN  --  U3/U4, EIN SATZ JE AUFRUF       *
025500*=============================================================*
025600 C000-SATZ-VERARBEITEN SECTION.
025700 C000-00.
025800     PERFORM D100-GESAMTZAEHLER-FUEHREN
025900     PERFORM D200-STAAT-ZAEHLEN
026000     PERFORM D300-STADT-ZAEHLEN
026100     PERFORM D400-WETTER-ZAEHLEN
026200     PERFORM D500-STUNDE-ZAEHLEN
026300     PERFORM D600-SCHWEREGRAD-ZAEHLEN
026400     PERFORM E100-DETAILSATZ-SCHREIBEN
026500     PERFORM E200-WETTERGRUPPE-ZAEHLEN
026600     PERFORM E300-ZEITGRUPPE-ZAEHLEN.
026700 C000-99.
026800     EXIT.
026900*
027000 D100-GESAMTZAEHLER-FUEHREN SECTION.
027100 D100-00.
027200     ADD PR-SEVERITY TO TB-SEVERITY-SUM.
027300 D100-99.
027400     EXIT.
027500*
027600*-------------------------------------------------------------*
027700*    D200-STAAT-ZAEHLEN  --  U3, HAEUFIGKEIT JE BUNDESSTAAT     *
027800*-------------------------------------------------------------*
027900 D200-STAAT-ZAEHLEN SECTION.
028000 D200-00.
028100     IF PR-STATE NOT = SPACES
028200         SET C4-EINTRAG-GEFUNDEN TO FALSE
028300         SET TB-STATE-IX TO 1
028400         SEARCH TB-STATE-ENTRY VARYING TB-STATE-IX
028500             AT END
028600                 CONTINUE
028700             WHEN TB-STATE-CODE(TB-STATE-IX) = PR-STATE
028800                 SET C4-EINTRAG-GEFUNDEN TO TRUE
028900         END-SEARCH
029000         IF C4-EINTRAG-GEFUNDEN
029100             ADD 1 TO TB-STATE-TALLY(TB-STATE-IX)
029200         ELSE
029300             IF TB-STATE-USED < 60
029400                 ADD 1 TO TB-STATE-USED
029500                 MOVE PR-STATE TO TB-STATE-CODE(TB-STATE-USED)
029600                 MOVE 1 TO TB-STATE-TALLY(TB-STATE-USED)
029700             END-IF
029800         END-IF
029900     END-IF.
030000 D200-99.
030100     EXIT.
030200*
030300*-------------------------------------------------------------*
030400*    D300-STADT-ZAEHLEN  --  U3, HAEUFIGKEIT JE STADT           *
030500*-------------------------------------------------------------*
030600 D300-STADT-ZAEHLEN SECTION.
030700 D300-00.
030800     IF PR-CITY NOT = SPACES
030900         SET C4-EINTRAG-GEFUNDEN TO FALSE
031000         SET TB-CITY-IX TO 1
031100         SEARCH TB-CITY-ENTRY VARYING TB-CITY-IX
031200             AT END
031300                 CONTINUE
031400             WHEN TB-CITY-NAME(TB-CITY-IX) = PR-CITY
031500                 SET C4-EINTRAG-GEFUNDEN TO TRUE
031600         END-SEARCH
031700         IF C4-EINTRAG-GEFUNDEN
031800             ADD 1 TO TB-CITY-TALLY(TB-CITY-IX)
031900         ELSE
032000             IF TB-CITY-USED < 3000
032100                 ADD 1 TO TB-CITY-USED
032200                 MOVE PR-CITY TO TB-CITY-NAME(TB-CITY-USED)
032300                 MOVE 1 TO TB-CITY-TALLY(TB-CITY-USED)
032400             END-IF
032500         END-IF
032600     END-IF.
032700 D300-99.
032800     EXIT.
032900*
033000*-------------------------------------------------------------*
033100*    D400-WETTER-ZAEHLEN  --  U3, HAEUFIGKEIT JE WETTERLAGE     *
033200*-------------------------------------------------------------*
033300 D400-WETTER-ZAEHLEN SECTION.
033400 D400-00.
033500     IF PR-WEATHER-CONDITION NOT = SPACES
033600         SET C4-EINTRAG-GEFUNDEN TO FALSE
033700         SET TB-WEATHER-IX TO 1
033800         SEARCH TB-WEATHER-ENTRY VARYING TB-WEATHER-IX
033900             AT END
034000                 CONTINUE
034100             WHEN TB-WEATHER-NAME(TB-WEATHER-IX) =
034200                                   PR-WEATHER-CONDITION
034300                 SET C4-EINTRAG-GEFUNDEN TO TRUE
034400         END-SEARCH
034500         IF C4-EINTRAG-GEFUNDEN
034600             ADD 1 TO TB-WEATHER-TALLY(TB-WEATHER-IX)
034700         ELSE
034800             IF TB-WEATHER-USED < 40
034900                 ADD 1 TO TB-WEATHER-USED
035000                 MOVE PR-WEATHER-CONDITION
035100                                  TO TB-WEATHER-NAME(TB-WEATHER-USED)
035200                 MOVE 1 TO TB-WEATHER-TALLY(TB-WEATHER-USED)
035300             END-IF
035400         END-IF
035500     END-IF.
035600 D400-99.
035700     EXIT.
035800*
035900*-------------------------------------------------------------*
036000*    D500-STUNDE-ZAEHLEN  --  U3, HAEUFIGKEIT JE STUNDE 0-23    *
036100*-------------------------------------------------------------*
036200 D500-STUNDE-ZAEHLEN SECTION.
036300 D500-00.
036400     IF PR-HOUR-OF-DAY >= 0
036500         ADD 1 TO TB-HOUR-TALLY(PR-HOUR-OF-DAY + 1)
036600     END-IF.
036700 D500-99.
036800     EXIT.
036900*
037000*-------------------------------------------------------------*
037100*    D600-SCHWEREGRAD-ZAEHLEN  --  U4, GESAMT, ZEITPERIODE UND  *
037200*    WETTERLAGE JE SCHWEREGRAD (FUER USASEV, R4.2/R4.3)         *
037300*-------------------------------------------------------------*
037400 D600-SCHWEREGRAD-ZAEHLEN SECTION.
037500 D600-00.
037600     SET TB-SEV-IX TO PR-SEVERITY
037700     SET TB-SEV-IX UP BY 1
037800     ADD 1 TO C4-I
037900     ADD 1 TO TB-SEV-TOTAL(TB-SEV-IX)
038000     PERFORM D610-ZEITPERIODE-BESTIMMEN
038100     EVALUATE D-ZEITPERIODE
038200         WHEN "Morning"
038300             ADD 1 TO TB-SEV-PERIOD-TALLY(TB-SEV-IX, 1)
038400         WHEN "Afternoon"
038500             ADD 1 TO TB-SEV-PERIOD-TALLY(TB-SEV-IX, 2)
038600         WHEN "Evening"
038700             ADD 1 TO TB-SEV-PERIOD-TALLY(TB-SEV-IX, 3)
038800         WHEN OTHER
038900             ADD 1 TO TB-SEV-PERIOD-TALLY(TB-SEV-IX, 4)
039000     END-EVALUATE
039100     IF PR-WEATHER-CONDITION NOT = SPACES
039200         PERFORM D620-SEV-WETTER-ZAEHLEN
039300     END-IF.
039400 D600-99.
039500     EXIT.
039600*
039700*-------------------------------------------------------------*
039800*    D610-ZEITPERIODE-BESTIMMEN  --  R4.2                      *
039900*-------------------------------------------------------------*
040000 D610-ZEITPERIODE-BESTIMMEN SECTION.
040100 D610-00.
040200     IF PR-HOUR-OF-DAY >= 6 AND PR-HOUR-OF-DAY <= 11
040300         MOVE "Morning"   TO D-ZEITPERIODE
040400     ELSE
040500         IF PR-HOUR-OF-DAY >= 12 AND PR-HOUR-OF-DAY <= 17
040600             MOVE "Afternoon" TO D-ZEITPERIODE
040700         ELSE
040800             IF PR-HOUR-OF-DAY >= 18 AND PR-HOUR-OF-DAY <= 23
040900                 MOVE "Evening"   TO D-ZEITPERIODE
041000             ELSE
041100                 MOVE "Night"     TO D-ZEITPERIODE
041200             END-IF
041300         END-IF
041400     END-IF.
041500 D610-99.
041600     EXIT.
041700*
041800 D620-SEV-WETTER-ZAEHLEN SECTION.
041900 D620-00.
042000     SET C4-EINTRAG-GEFUNDEN TO FALSE
042100     SET TB-SEV-WX-IX TO 1
042200     SEARCH TB-SEV-WX-ENTRY
042300             VARYING TB-SEV-WX-IX
042400         AT END
042500             CONTINUE
042600         WHEN TB-SEV-WX-NAME(TB-SEV-IX, TB-SEV-WX-IX) =
042700                               PR-WEATHER-CONDITION
042800             SET C4-EINTRAG-GEFUNDEN TO TRUE
042900     END-SEARCH
043000     IF C4-EINTRAG-GEFUNDEN
043100         ADD 1 TO TB-SEV-WX-TALLY(TB-SEV-IX, TB-SEV-WX-IX)
043200     ELSE
043300         IF TB-SEV-WX-USED(TB-SEV-IX) < 40
043400             ADD 1 TO TB-SEV-WX-USED(TB-SEV-IX)
043500             MOVE TB-SEV-WX-USED(TB-SEV-IX) TO C4-J
043600             MOVE PR-WEATHER-CONDITION
043700                  TO TB-SEV-WX-NAME(TB-SEV-IX, C4-J)
043800             MOVE 1 TO TB-SEV-WX-TALLY(TB-SEV-IX, C4-J)
043900         END-IF
044000     END-IF.
044100 D620-99.
044200     EXIT.
044300*
044400*=============================================================*
044500*    E100-DETAILSATZ-SCHREIBEN  --  U4, R4.1, EIN SATZ JE UNFALL*
044600*=============================================================*
044700 E100-DETAILSATZ-SCHREIBEN SECTION.
044800 E100-00.
044900     INITIALIZE DT-DETAIL-RECORD
045000     MOVE PR-ID          TO DT-ACCIDENT-ID
045100     MOVE PR-STATE       TO DT-STATE
045200     MOVE PR-CITY        TO DT-CITY
045300     MOVE PR-COUNTY      TO DT-COUNTY
045400     MOVE PR-ZIPCODE     TO DT-ZIPCODE
045500     MOVE PR-START-LAT   TO DT-LATITUDE
045600     MOVE PR-START-LNG   TO DT-LONGITUDE
045700     PERFORM E110-STRASSENTYP-ERMITTELN
045800     MOVE D-STRASSENTYP  TO DT-STREET-TYPE
045900     MOVE PR-AMENITY-FLAG      TO D-FLAG-EINGABE
046000     PERFORM E120-FLAG-UEBERSETZEN
046100     MOVE D-FLAG-AUSGABE       TO DT-HAS-AMENITY
046200     MOVE PR-BUMP-FLAG         TO D-FLAG-EINGABE
046300     PERFORM E120-FLAG-UEBERSETZEN
046400     MOVE D-FLAG-AUSGABE       TO DT-HAS-BUMP
046500     MOVE PR-CROSSING-FLAG     TO D-FLAG-EINGABE
046600     PERFORM E120-FLAG-UEBERSETZEN
046700     MOVE D-FLAG-AUSGABE       TO DT-HAS-CROSSING
046800     MOVE PR-JUNCTION-FLAG     TO D-FLAG-EINGABE
046900     PERFORM E120-FLAG-UEBERSETZEN
047000     MOVE D-FLAG-AUSGABE       TO DT-HAS-JUNCTION
047100     MOVE PR-TRAFFIC-SIG-FLAG  TO D-FLAG-EINGABE
047200     PERFORM E120-FLAG-UEBERSETZEN
047300     MOVE D-FLAG-AUSGABE       TO DT-HAS-TRAFFIC-SIGNAL
047400     MOVE 1 TO DT-ACCIDENT-COUNT
047500     WRITE DT-DETAIL-RECORD.
047600 E100-99.
047700     EXIT.
047800*
047900*-------------------------------------------------------------*
048000*    E110-STRASSENTYP-ERMITTELN  --  R4.1, ERSTER TREFFER GILT  *
048100*-------------------------------------------------------------*
048200 E110-STRASSENTYP-ERMITTELN SECTION.
048300 E110-00.
048400     MOVE SPACES TO D-STRASSE-GROSS
048500     MOVE PR-STREET TO D-STRASSE-GROSS
048600     INSPECT D-STRASSE-GROSS
048700         CONVERTING K-KLEINBUCHSTABEN TO K-GROSSBUCHSTABEN
048800     MOVE ZERO TO C4-N-STREET    C4-N-AVENUE    C4-N-BOULEVARD
048900                  C4-N-ROAD      C4-N-LANE      C4-N-DRIVE
049000                  C4-N-HIGHWAY   C4-N-PARKWAY   C4-N-INTERSTATE
049100     INSPECT D-STRASSE-GROSS TALLYING C4-N-STREET
049200         FOR ALL "STREET"
049300     INSPECT D-STRASSE-GROSS TALLYING C4-N-AVENUE
049400         FOR ALL "AVE" ALL "AVENUE"
049500     INSPECT D-STRASSE-GROSS TALLYING C4-N-BOULEVARD
049600         FOR ALL "BLVD" ALL "BOULEVARD"
049700     INSPECT D-STRASSE-GROSS TALLYING C4-N-ROAD
049800         FOR ALL "RD" ALL "ROAD"
049900     INSPECT D-STRASSE-GROSS TALLYING C4-N-LANE
050000         FOR ALL "LANE" ALL "LN"
050100     INSPECT D-STRASSE-GROSS TALLYING C4-N-DRIVE
050200         FOR ALL "DR" ALL "DRIVE"
050300     INSPECT D-STRASSE-GROSS TALLYING C4-N-HIGHWAY
050400         FOR ALL "HWY" ALL "HIGHWAY"
050500     INSPECT D-STRASSE-GROSS TALLYING C4-N-PARKWAY
050600         FOR ALL "PKWY" ALL "PARKWAY"
050700     INSPECT D-STRASSE-GROSS TALLYING C4-N-INTERSTATE
050800         FOR ALL "I-"
050900     EVALUATE TRUE
051000         WHEN C4-N-STREET      > 0  MOVE "Street"     TO D-STRASSENTYP
051100         WHEN C4-N-AVENUE      > 0  MOVE "Avenue"     TO D-STRASSENTYP
051200         WHEN C4-N-BOULEVARD   > 0  MOVE "Boulevard"  TO D-STRASSENTYP
051300         WHEN C4-N-ROAD        > 0  MOVE "Road"       TO D-STRASSENTYP
051400         WHEN C4-N-LANE        > 0  MOVE "Lane"       TO D-STRASSENTYP
051500         WHEN C4-N-DRIVE       > 0  MOVE "Drive"      TO D-STRASSENTYP
051600         WHEN C4-N-HIGHWAY     > 0  MOVE "Highway"    TO D-STRASSENTYP
051700         WHEN C4-N-PARKWAY     > 0  MOVE "Parkway"    TO D-STRASSENTYP
051800         WHEN C4-N-INTERSTATE  > 0  MOVE "Interstate" TO D-STRASSENTYP
051900         WHEN OTHER                 MOVE "Other"      TO D-STRASSENTYP
052000     END-EVALUATE.
052100 E110-99.
052200     EXIT.
052300*
052400*-------------------------------------------------------------*
052500*    E120-FLAG-UEBERSETZEN  --  "True"/"False" NACH "Y"/"N"     *
052600*-------------------------------------------------------------*
052700 E120-FLAG-UEBERSETZEN SECTION.
052800 E120-00.
052900     MOVE D-FLAG-EINGABE TO D-FLAG-GROSS
053000     INSPECT D-FLAG-GROSS
053100         CONVERTING K-KLEINBUCHSTABEN TO K-GROSSBUCHSTABEN
053200     IF D-FLAG-GROSS = K-WAHR
053300         MOVE "Y" TO D-FLAG-AUSGABE
053400     ELSE
053500         MOVE "N" TO D-FLAG-AUSGABE
053600     END-IF.
053700 E120-99.
053800     EXIT.
053900*
054000*=============================================================*
054100*    E200-WETTERGRUPPE-ZAEHLEN  --  U4, R4.4-R4.8, R4.10        *
054200*=============================================================*
054300 E200-WETTERGRUPPE-ZAEHLEN SECTION.
054400 E200-00.
054500     IF PR-WEATHER-CONDITION NOT = SPACES
054600         PERFORM E210-TEMPERATURBAND-ERMITTELN
054700         PERFORM E220-SICHTBAND-ERMITTELN
054800         PERFORM E230-REGENBAND-ERMITTELN
054900         PERFORM E240-WINDBAND-ERMITTELN
055000         SET C4-EINTRAG-GEFUNDEN TO FALSE
055100         SET TB-WXGRP-IX TO 1
055200         SEARCH TB-WXGRP-ENTRY VARYING TB-WXGRP-IX
055300             AT END
055400                 CONTINUE
055500             WHEN TB-WXGRP-CONDITION(TB-WXGRP-IX)  =
055600                                      PR-WEATHER-CONDITION
055700              AND TB-WXGRP-TEMP-RANGE(TB-WXGRP-IX)  = D-TEMP-BAND
055800              AND TB-WXGRP-VISIB-RANGE(TB-WXGRP-IX) = D-SICHT-BAND
055900              AND TB-WXGRP-PRECIP-LEVEL(TB-WXGRP-IX)= D-REGEN-BAND
056000              AND TB-WXGRP-WIND-RANGE(TB-WXGRP-IX)  = D-WIND-BAND
056100                 SET C4-EINTRAG-GEFUNDEN TO TRUE
056200         END-SEARCH
056300         IF NOT C4-EINTRAG-GEFUNDEN
056400             IF TB-WXGRP-USED < 2000
056500                 ADD 1 TO TB-WXGRP-USED
056600                 SET TB-WXGRP-IX TO TB-WXGRP-USED
056700                 MOVE PR-WEATHER-CONDITION
056800                              TO TB-WXGRP-CONDITION(TB-WXGRP-IX)
056900                 MOVE D-TEMP-BAND  TO TB-WXGRP-TEMP-RANGE(TB-WXGRP-IX)
057000                 MOVE D-SICHT-BAND TO TB-WXGRP-VISIB-RANGE(TB-WXGRP-IX)
057100                 MOVE D-REGEN-BAND TO TB-WXGRP-PRECIP-LEVEL(TB-WXGRP-IX)
057200                 MOVE D-WIND-BAND  TO TB-WXGRP-WIND-RANGE(TB-WXGRP-IX)
057300                 MOVE ZERO TO TB-WXGRP-COUNT(TB-WXGRP-IX)
057400                              TB-WXGRP-SEVERITY-SUM(TB-WXGRP-IX)
057500                 SET C4-EINTRAG-GEFUNDEN TO TRUE
057600             END-IF
057700         END-IF
057800         IF C4-EINTRAG-GEFUNDEN
057900             ADD 1 TO TB-WXGRP-COUNT(TB-WXGRP-IX)
058000             ADD PR-SEVERITY TO TB-WXGRP-SEVERITY-SUM(TB-WXGRP-IX)
058100         END-IF
058200     END-IF.
058300 E200-99.
058400     EXIT.
058500*
058600 E210-TEMPERATURBAND-ERMITTELN SECTION.
058700 E210-00.
058800     IF NOT PR-TEMP-PRESENT
058900         MOVE "Unknown"                     TO D-TEMP-BAND
059000     ELSE
059100         IF PR-TEMPERATURE-F < 32
059200             MOVE "Below Freezing (< 32F)"   TO D-TEMP-BAND
059300         ELSE
059400             IF PR-TEMPERATURE-F <= 50
059500                 MOVE "Cold (32-50F)"        TO D-TEMP-BAND
059600             ELSE
059700                 IF PR-TEMPERATURE-F <= 68
059800                     MOVE "Mild (50-68F)"    TO D-TEMP-BAND
059900                 ELSE
060000                     IF PR-TEMPERATURE-F <= 86
060100                         MOVE "Warm (68-86F)" TO D-TEMP-BAND
060200                     ELSE
060300                         MOVE "Hot (> 86F)"  TO D-TEMP-BAND
060400                     END-IF
060500                 END-IF
060600             END-IF
060700         END-IF
060800     END-IF.
060900 E210-99.
061000     EXIT.
061100*
061200 E220-SICHTBAND-ERMITTELN SECTION.
061300 E220-00.
061400     IF NOT PR-VISIB-PRESENT
061500         MOVE "Unknown"                      TO D-SICHT-BAND
061600     ELSE
061700         IF PR-VISIBILITY-MI < 1
061800             MOVE "Very Low (< 1 mile)"       TO D-SICHT-BAND
061900         ELSE
062000             IF PR-VISIBILITY-MI <= 3
062100                 MOVE "Low (1-3 miles)"       TO D-SICHT-BAND
062200             ELSE
062300                 IF PR-VISIBILITY-MI <= 7
062400                     MOVE "Moderate (3-7 miles)" TO D-SICHT-BAND
062500                 ELSE
062600                     MOVE "Good (> 7 miles)"  TO D-SICHT-BAND
062700                 END-IF
062800             END-IF
062900         END-IF
063000     END-IF.
063100 E220-99.
063200     EXIT.
063300*
063400 E230-REGENBAND-ERMITTELN SECTION.
063500 E230-00.
063600     IF NOT PR-PRECIP-PRESENT
063700         MOVE "Unknown"                       TO D-REGEN-BAND
063800     ELSE
063900         IF PR-PRECIPITATION-IN = 0
064000             MOVE "None"                       TO D-REGEN-BAND
064100         ELSE
064200             IF PR-PRECIPITATION-IN <= 0.1
064300                 MOVE "Light (0-0.1 in)"       TO D-REGEN-BAND
064400             ELSE
064500                 IF PR-PRECIPITATION-IN <= 0.5
064600                     MOVE "Moderate (0.1-0.5 in)" TO D-REGEN-BAND
064700                 ELSE
064800                     MOVE "Heavy (> 0.5 in)"   TO D-REGEN-BAND
064900                 END-IF
065000             END-IF
065100         END-IF
065200     END-IF.
065300 E230-99.
065400     EXIT.
065500*
065600 E240-WINDBAND-ERMITTELN SECTION.
065700 E240-00.
065800     IF NOT PR-WIND-PRESENT
065900         MOVE "Unknown"                        TO D-WIND-BAND
066000     ELSE
066100         IF PR-WIND-SPEED-MPH < 5
066200             MOVE "Calm (< 5 mph)"              TO D-WIND-BAND
066300         ELSE
066400             IF PR-WIND-SPEED-MPH <= 15
066500                 MOVE "Light (5-15 mph)"        TO D-WIND-BAND
066600             ELSE
066700                 IF PR-WIND-SPEED-MPH <= 25
066800                     MOVE "Moderate (15-25 mph)" TO D-WIND-BAND
066900                 ELSE
067000                     MOVE "Strong (> 25 mph)"   TO D-WIND-BAND
067100                 END-IF
067200             END-IF
067300         END-IF
067400     END-IF.
067500 E240-99.
067600     EXIT.
067700*
067800*=============================================================*
067900*    E300-ZEITGRUPPE-ZAEHLEN  --  U4, R4.9                     *
068000*=============================================================*
068100 E300-ZEITGRUPPE-ZAEHLEN SECTION.
068200 E300-00.
068300     IF PR-HOUR-OF-DAY >= 0
068400         PERFORM E310-DAEMMERUNG-ERMITTELN
068500         SET C4-EINTRAG-GEFUNDEN TO FALSE
068600         SET TB-TMGRP-IX TO 1
068700         SEARCH TB-TMGRP-ENTRY VARYING TB-TMGRP-IX
068800             AT END
068900                 CONTINUE
069000             WHEN TB-TMGRP-HOUR(TB-TMGRP-IX)  = PR-HOUR-OF-DAY
069100              AND TB-TMGRP-DOW(TB-TMGRP-IX)   = PR-DAY-OF-WEEK
069200              AND TB-TMGRP-MONTH(TB-TMGRP-IX) = PR-MONTH-OF-YEAR
069300              AND TB-TMGRP-YEAR(TB-TMGRP-IX)  = PR-YEAR
069400              AND TB-TMGRP-SUNRISE-SUNSET(TB-TMGRP-IX) =
069500                                            PR-SUNRISE-SUNSET
069600              AND TB-TMGRP-TWILIGHT(TB-TMGRP-IX) = D-DAEMMERUNG
069700                 SET C4-EINTRAG-GEFUNDEN TO TRUE
069800         END-SEARCH
069900         IF NOT C4-EINTRAG-GEFUNDEN
070000             IF TB-TMGRP-USED < 3000
070100                 ADD 1 TO TB-TMGRP-USED
070200                 SET TB-TMGRP-IX TO TB-TMGRP-USED
070300                 MOVE PR-HOUR-OF-DAY   TO TB-TMGRP-HOUR(TB-TMGRP-IX)
070400                 MOVE PR-DAY-OF-WEEK   TO TB-TMGRP-DOW(TB-TMGRP-IX)
070500                 MOVE PR-MONTH-OF-YEAR TO TB-TMGRP-MONTH(TB-TMGRP-IX)
070600                 MOVE PR-YEAR          TO TB-TMGRP-YEAR(TB-TMGRP-IX)
070700                 MOVE PR-SUNRISE-SUNSET
070800                           TO TB-TMGRP-SUNRISE-SUNSET(TB-TMGRP-IX)
070900                 MOVE D-DAEMMERUNG     TO TB-TMGRP-TWILIGHT(TB-TMGRP-IX)
071000                 MOVE ZERO             TO TB-TMGRP-COUNT(TB-TMGRP-IX)
071100                 SET C4-EINTRAG-GEFUNDEN TO TRUE
071200             END-IF
071300         END-IF
071400         IF C4-EINTRAG-GEFUNDEN
071500             ADD 1 TO TB-TMGRP-COUNT(TB-TMGRP-IX)
071600         END-IF
071700     END-IF.
071800 E300-99.
071900     EXIT.
072000*
072100*-------------------------------------------------------------*
072200*    E310-DAEMMERUNG-ERMITTELN  --  R4.9                       *
072300*-------------------------------------------------------------*
072400 E310-DAEMMERUNG-ERMITTELN SECTION.
072500 E310-00.
072600     IF PR-CIVIL-TWILIGHT NOT = SPACES
072700         MOVE PR-CIVIL-TWILIGHT    TO D-DAEMMERUNG
072800     ELSE
072900         IF PR-NAUTICAL-TWILIGHT NOT = SPACES
073000             MOVE PR-NAUTICAL-TWILIGHT TO D-DAEMMERUNG
073100         ELSE
073200             IF PR-ASTRO-TWILIGHT NOT = SPACES
073300                 MOVE PR-ASTRO-TWILIGHT TO D-DAEMMERUNG
073400             ELSE
073500                 MOVE "Unknown"        TO D-DAEMMERUNG
073600             END-IF
073700         END-IF
073800     END-IF.
073900 E310-99.
074000     EXIT.
074100*
074200*=============================================================*
074300*    F000-ABSCHLUSSVERARBEITUNG  --  U3/U4 BEIM DATEIENDE      *
074400*=============================================================*
074500 F000-ABSCHLUSSVERARBEITUNG SECTION.
074600 F000-00.
074700     PERFORM F100-MITTELWERT-BERECHNEN
074800     PERFORM F200-STAAT-SORTIEREN
074900     PERFORM F300-STADT-SORTIEREN
075000     PERFORM F400-WETTER-SORTIEREN
075100     PERFORM F500-WETTERGRUPPEN-SCHREIBEN
075200     PERFORM F600-ZEITGRUPPEN-SCHREIBEN
075300     PERFORM F700-SCHWEREGRAD-SCHREIBEN.
075400 F000-99.
075500     EXIT.
075600*
075700*-------------------------------------------------------------*
075800*    F100-MITTELWERT-BERECHNEN  --  R3.1                       *
075900*-------------------------------------------------------------*
076000 F100-MITTELWERT-BERECHNEN SECTION.
076100 F100-00.
076200     MOVE ZERO TO TB-AVERAGE-SEVERITY
076300     IF TB-RECORDS-PROCESSED > 0
076400         COMPUTE TB-AVERAGE-SEVERITY ROUNDED =
076500             TB-SEVERITY-SUM / TB-RECORDS-PROCESSED
076600     END-IF.
076700 F100-99.
076800     EXIT.
076900*
077000*-------------------------------------------------------------*
077100*    F200-STAAT-SORTIEREN  --  R3.2, TOP 10 BUNDESSTAATEN       *
077200*    (EINFACHER AUSTAUSCHSORT, ABSTEIGEND NACH HAEUFIGKEIT)     *
077300*-------------------------------------------------------------*
077400 F200-STAAT-SORTIEREN SECTION.
077500 F200-00.
077600     IF TB-STATE-USED >= 2
077700         MOVE 1 TO C4-I
077800         PERFORM F210-STAAT-AUSSEN-SCHLEIFE
077900             UNTIL C4-I >= TB-STATE-USED
078000     END-IF.
078100 F200-99.
078200     EXIT.
078300*
078400 F210-STAAT-AUSSEN-SCHLEIFE SECTION.
078500 F210-00.
078600     MOVE C4-I TO C4-J
078700     ADD 1 TO C4-J
078800     PERFORM F220-STAAT-INNEN-SCHLEIFE
078900         UNTIL C4-J > TB-STATE-USED
079000     ADD 1 TO C4-I.
079100 F210-99.
079200     EXIT.
079300*
079400 F220-STAAT-INNEN-SCHLEIFE SECTION.
079500 F220-00.
079600     IF TB-STATE-TALLY(C4-J) > TB-STATE-TALLY(C4-I)
079700         MOVE TB-STATE-CODE(C4-I)  TO D-TAUSCH-CODE-02
079800         MOVE TB-STATE-TALLY(C4-I) TO D-TAUSCH-TALLY
079900         MOVE TB-STATE-CODE(C4-J)  TO TB-STATE-CODE(C4-I)
080000         MOVE TB-STATE-TALLY(C4-J) TO TB-STATE-TALLY(C4-I)
080100         MOVE D-TAUSCH-CODE-02     TO TB-STATE-CODE(C4-J)
080200         MOVE D-TAUSCH-TALLY       TO TB-STATE-TALLY(C4-J)
080300     END-IF
080400     ADD 1 TO C4-J.
080500 F220-99.
080600     EXIT.
080700*
080800*-------------------------------------------------------------*
080900*    F300-STADT-SORTIEREN  --  R3.2, TOP 20 STAEDTE             *
081000*-------------------------------------------------------------*
081100 F300-STADT-SORTIEREN SECTION.
081200 F300-00.
081300     IF TB-CITY-USED >= 2
081400         MOVE 1 TO C4-I
081500         PERFORM F310-STADT-AUSSEN-SCHLEIFE
081600             UNTIL C4-I >= TB-CITY-USED
081700     END-IF.
081800 F300-99.
081900     EXIT.
082000*
082100 F310-STADT-AUSSEN-SCHLEIFE SECTION.
082200 F310-00.
082300     MOVE C4-I TO C4-J
082400     ADD 1 TO C4-J
082500     PERFORM F320-STADT-INNEN-SCHLEIFE
082600         UNTIL C4-J > TB-CITY-USED
082700     ADD 1 TO C4-I.
082800 F310-99.
082900     EXIT.
083000*
083100 F320-STADT-INNEN-SCHLEIFE SECTION.
083200 F320-00.
083300     IF TB-CITY-TALLY(C4-J) > TB-CITY-TALLY(C4-I)
083400         MOVE TB-CITY-NAME(C4-I)   TO D-TAUSCH-NAME-20
083500         MOVE TB-CITY-TALLY(C4-I)  TO D-TAUSCH-TALLY
083600         MOVE TB-CITY-NAME(C4-J)   TO TB-CITY-NAME(C4-I)
083700         MOVE TB-CITY-TALLY(C4-J)  TO TB-CITY-TALLY(C4-I)
083800         MOVE D-TAUSCH-NAME-20     TO TB-CITY-NAME(C4-J)
083900         MOVE D-TAUSCH-TALLY       TO TB-CITY-TALLY(C4-J)
084000     END-IF
084100     ADD 1 TO C4-J.
084200 F320-99.
084300     EXIT.
084400*
084500*-------------------------------------------------------------*
084600*    F400-WETTER-SORTIEREN  --  R3.2, TOP 10 WETTERLAGEN        *
084700*-------------------------------------------------------------*
084800 F400-WETTER-SORTIEREN SECTION.
084900 F400-00.
085000     IF TB-WEATHER-USED >= 2
085100         MOVE 1 TO C4-I
085200         PERFORM F410-WETTER-AUSSEN-SCHLEIFE
085300             UNTIL C4-I >= TB-WEATHER-USED
085400     END-IF.
085500 F400-99.
085600     EXIT.
085700*
085800 F410-WETTER-AUSSEN-SCHLEIFE SECTION.
085900 F410-00.
086000     MOVE C4-I TO C4-J
086100     ADD 1 TO C4-J
086200     PERFORM F420-WETTER-INNEN-SCHLEIFE
086300         UNTIL C4-J > TB-WEATHER-USED
086400     ADD 1 TO C4-I.
086500 F410-99.
086600     EXIT.
086700*
086800 F420-WETTER-INNEN-SCHLEIFE SECTION.
086900 F420-00.
087000     IF TB-WEATHER-TALLY(C4-J) > TB-WEATHER-TALLY(C4-I)
087100         MOVE TB-WEATHER-NAME(C4-I)  TO D-TAUSCH-NAME-20
087200         MOVE TB-WEATHER-TALLY(C4-I) TO D-TAUSCH-TALLY
087300         MOVE TB-WEATHER-NAME(C4-J)  TO TB-WEATHER-NAME(C4-I)
087400         MOVE TB-WEATHER-TALLY(C4-J) TO TB-WEATHER-TALLY(C4-I)
087500         MOVE D-TAUSCH-NAME-20       TO TB-WEATHER-NAME(C4-J)
087600         MOVE D-TAUSCH-TALLY         TO TB-WEATHER-TALLY(C4-J)
087700     END-IF
087800     ADD 1 TO C4-J.
087900 F420-99.
088000     EXIT.
088100*
088200*-------------------------------------------------------------*
088300*    F500-WETTERGRUPPEN-SCHREIBEN  --  R4.8, R4.10              *
088400*-------------------------------------------------------------*
088500 F500-WETTERGRUPPEN-SCHREIBEN SECTION.
088600 F500-00.
088700     IF TB-WXGRP-USED > 0
088800         SET TB-WXGRP-IX TO 1
088900         PERFORM F510-WETTERGRUPPE-PRUEFEN
089000             UNTIL TB-WXGRP-IX > TB-WXGRP-USED
089100     END-IF.
089200 F500-99.
089300     EXIT.
089400*
089500 F510-WETTERGRUPPE-PRUEFEN SECTION.
089600 F510-00.
089700     IF TB-WXGRP-COUNT(TB-WXGRP-IX) > K-SCHWELLE-WETTER
089800         INITIALIZE WX-WEATHER-RECORD
089900         MOVE TB-WXGRP-CONDITION(TB-WXGRP-IX)
090000                                 TO WX-WEATHER-CONDITION
090100         MOVE TB-WXGRP-TEMP-RANGE(TB-WXGRP-IX)
090200                                 TO WX-TEMPERATURE-RANGE
090300         MOVE TB-WXGRP-VISIB-RANGE(TB-WXGRP-IX)
090400                                 TO WX-VISIBILITY-RANGE
090500         MOVE TB-WXGRP-PRECIP-LEVEL(TB-WXGRP-IX)
090600                                 TO WX-PRECIPITATION-LEVEL
090700         MOVE TB-WXGRP-WIND-RANGE(TB-WXGRP-IX)
090800                                 TO WX-WIND-SPEED-RANGE
090900         COMPUTE WX-AVERAGE-SEVERITY ROUNDED =
091000             TB-WXGRP-SEVERITY-SUM(TB-WXGRP-IX) /
091100             TB-WXGRP-COUNT(TB-WXGRP-IX)
091200         MOVE TB-WXGRP-COUNT(TB-WXGRP-IX) TO WX-ACCIDENT-COUNT
091300         WRITE WX-WEATHER-RECORD
091400     END-IF
091500     SET TB-WXGRP-IX UP BY 1.
091600 F510-99.
091700     EXIT.
091800*
091900*-------------------------------------------------------------*
092000*    F600-ZEITGRUPPEN-SCHREIBEN                                 *
092100*-------------------------------------------------------------*
092200 F600-ZEITGRUPPEN-SCHREIBEN SECTION.
092300 F600-00.
092400     IF TB-TMGRP-USED > 0
092500         SET TB-TMGRP-IX TO 1
092600         PERFORM F610-ZEITGRUPPE-SCHREIBEN
092700             UNTIL TB-TMGRP-IX > TB-TMGRP-USED
092800     END-IF.
092900 F600-99.
093000     EXIT.
093100*
093200 F610-ZEITGRUPPE-SCHREIBEN SECTION.
093300 F610-00.
093400     INITIALIZE TM-TIME-RECORD
093500     MOVE TB-TMGRP-HOUR(TB-TMGRP-IX)     TO TM-HOUR-OF-DAY
093600     MOVE TB-TMGRP-DOW(TB-TMGRP-IX)      TO TM-DAY-OF-WEEK
093700     MOVE TB-TMGRP-MONTH(TB-TMGRP-IX)    TO TM-MONTH-OF-YEAR
093800     MOVE TB-TMGRP-YEAR(TB-TMGRP-IX)     TO TM-YEAR
093900     MOVE TB-TMGRP-SUNRISE-SUNSET(TB-TMGRP-IX)
094000                                          TO TM-SUNRISE-SUNSET
094100     MOVE TB-TMGRP-TWILIGHT(TB-TMGRP-IX) TO TM-TWILIGHT-PERIOD
094200     MOVE TB-TMGRP-COUNT(TB-TMGRP-IX)    TO TM-ACCIDENT-COUNT
094300     WRITE TM-TIME-RECORD
094400     SET TB-TMGRP-IX UP BY 1.
094500 F610-99.
094600     EXIT.
094700*
094800*-------------------------------------------------------------*
094900*    F700-SCHWEREGRAD-SCHREIBEN  --  R4.2, R4.3, EIN SATZ JE     *
095000*    SCHWEREGRADSTUFE 0-9                                       *
095100*-------------------------------------------------------------*
095200 F700-SCHWEREGRAD-SCHREIBEN SECTION.
095300 F700-00.
095400     SET TB-SEV-IX TO 1
095500     PERFORM F710-SCHWEREGRADSTUFE-SCHREIBEN
095600         UNTIL TB-SEV-IX > 10.
095700 F700-99.
095800     EXIT.
095900*
096000 F710-SCHWEREGRADSTUFE-SCHREIBEN SECTION.
096100 F710-00.
096200     IF TB-SEV-TOTAL(TB-SEV-IX) NOT = 0
096300         INITIALIZE SV-SEVERITY-RECORD
096400         COMPUTE SV-SEVERITY-LEVEL = TB-SEV-IX - 1
096500         EVALUATE SV-SEVERITY-LEVEL
096600             WHEN 1  MOVE "Minor"    TO SV-SEVERITY-DESCR
096700             WHEN 2  MOVE "Moderate" TO SV-SEVERITY-DESCR
096800             WHEN 3  MOVE "Serious"  TO SV-SEVERITY-DESCR
096900             WHEN 4  MOVE "Severe"   TO SV-SEVERITY-DESCR
097000             WHEN OTHER
097100                     MOVE "Unknown"  TO SV-SEVERITY-DESCR
097200         END-EVALUATE
097300         PERFORM F720-HAEUFIGSTE-PERIODE-FINDEN
097400         PERFORM F730-HAEUFIGSTES-WETTER-FINDEN
097500         MOVE TB-SEV-TOTAL(TB-SEV-IX)  TO SV-COUNT-BY-SEVERITY
097600         WRITE SV-SEVERITY-RECORD
097700     END-IF
097800     SET TB-SEV-IX UP BY 1.
097900 F710-99.
098000     EXIT.
098100*
098200*-------------------------------------------------------------*
098300*    F720-HAEUFIGSTE-PERIODE-FINDEN  --  R4.2, ERSTER TREFFER   *
098400*    BEI GLEICHSTAND GILT                                       *
098500*-------------------------------------------------------------*
098600 F720-HAEUFIGSTE-PERIODE-FINDEN SECTION.
098700 F720-00.
098800     MOVE 1 TO C4-MAX-PERIODE-IX
098900     MOVE TB-SEV-PERIOD-TALLY(TB-SEV-IX, 1) TO C4-MAX-TALLY
099000     MOVE 2 TO TB-SEV-PER-IX
099100     PERFORM F725-PERIODE-VERGLEICHEN
099200         UNTIL TB-SEV-PER-IX > 4
099300     EVALUATE C4-MAX-PERIODE-IX
099400         WHEN 1  MOVE "Morning"   TO SV-COMMON-TIME-PERIOD
099500         WHEN 2  MOVE "Afternoon" TO SV-COMMON-TIME-PERIOD
099600         WHEN 3  MOVE "Evening"   TO SV-COMMON-TIME-PERIOD
099700         WHEN OTHER
099800                 MOVE "Night"     TO SV-COMMON-TIME-PERIOD
099900     END-EVALUATE.
100000 F720-99.
100100     EXIT.
100200*
100300 F725-PERIODE-VERGLEICHEN SECTION.
100400 F725-00.
100500     IF TB-SEV-PERIOD-TALLY(TB-SEV-IX, TB-SEV-PER-IX) >
100600                                                 C4-MAX-TALLY
100700         MOVE TB-SEV-PERIOD-TALLY(TB-SEV-IX, TB-SEV-PER-IX)
100800                                              TO C4-MAX-TALLY
100900         SET C4-MAX-PERIODE-IX TO TB-SEV-PER-IX
101000     END-IF
101100     SET TB-SEV-PER-IX UP BY 1.
101200 F725-99.
101300     EXIT.
101400*
101500*-------------------------------------------------------------*
101600*    F730-HAEUFIGSTES-WETTER-FINDEN                             *
101700*-------------------------------------------------------------*
101800 F730-HAEUFIGSTES-WETTER-FINDEN SECTION.
101900 F730-00.
102000     MOVE SPACES TO SV-COMMON-WEATHER
102100     IF TB-SEV-WX-USED(TB-SEV-IX) > 0
102200         MOVE 1 TO C4-MAX-WETTER-IX
102300         MOVE TB-SEV-WX-TALLY(TB-SEV-IX, 1) TO C4-MAX-TALLY
102400         MOVE 2 TO TB-SEV-WX-IX
102500         PERFORM F735-WETTER-VERGLEICHEN
102600             UNTIL TB-SEV-WX-IX > TB-SEV-WX-USED(TB-SEV-IX)
102700         MOVE TB-SEV-WX-NAME(TB-SEV-IX, C4-MAX-WETTER-IX)
102800                                            TO SV-COMMON-WEATHER
102900     END-IF.
103000 F730-99.
103100     EXIT.
103200*
103300 F735-WETTER-VERGLEICHEN SECTION.
103400 F735-00.
103500     IF TB-SEV-WX-TALLY(TB-SEV-IX, TB-SEV-WX-IX) > C4-MAX-TALLY
103600         MOVE TB-SEV-WX-TALLY(TB-SEV-IX, TB-SEV-WX-IX)
103700                                              TO C4-MAX-TALLY
103800         SET C4-MAX-WETTER-IX TO TB-SEV-WX-IX
103900     END-IF
104000     SET TB-SEV-WX-IX UP BY 1.
104100 F735-99.
104200     EXIT.

