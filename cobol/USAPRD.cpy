000100*--------------------------------------------------------------*
000200* USAPRD  --  Aufbereiteter Unfallsatz (U1 gueltig, U2 Ableit.)*
000300*--------------------------------------------------------------*
000400* Praefix PR- = Parsed Record.  Wird von USAVAL0M gefuellt und *
000500* per LINKAGE an USACLS0M weitergereicht.                      *
000600*   A.00.00 2019-06-14 kl  Neuerstellung (SSFNEW-14)           *
000700*   A.01.00 2020-02-05 dr  Praesenz-Indikatoren ergaenzt       *
000800*--------------------------------------------------------------*
000900 01  PR-ACCIDENT-RECORD.
001000     05  PR-ID                   PIC X(10).
001100     05  PR-STATE                PIC X(02).
001200     05  PR-CITY                 PIC X(20).
001300     05  PR-COUNTY               PIC X(20).
001400     05  PR-ZIPCODE              PIC X(10).
001500     05  PR-STREET               PIC X(30).
001600     05  PR-DESCRIPTION          PIC X(60).
001700     05  PR-WEATHER-CONDITION    PIC X(20).
001800     05  PR-SUNRISE-SUNSET       PIC X(05).
001900     05  PR-CIVIL-TWILIGHT       PIC X(05).
002000     05  PR-NAUTICAL-TWILIGHT    PIC X(05).
002100     05  PR-ASTRO-TWILIGHT       PIC X(05).
002200     05  PR-JUNCTION-FLAG        PIC X(05).
002300     05  PR-TRAFFIC-SIG-FLAG     PIC X(05).
002400     05  PR-AMENITY-FLAG         PIC X(05).
002500     05  PR-BUMP-FLAG            PIC X(05).
002600     05  PR-CROSSING-FLAG        PIC X(05).
002700*            U1 -- konvertierte Zahlenfelder
002800     05  PR-SEVERITY             PIC 9(01).
002900     05  PR-START-LAT            PIC S9(03)V9(04).
003000     05  PR-START-LNG            PIC S9(03)V9(04).
003100     05  PR-DISTANCE-MI          PIC 9(04)V9(02).
003200     05  PR-TEMPERATURE-F        PIC S9(03)V9(01).
003300     05  PR-VISIBILITY-MI        PIC 9(03)V9(01).
003400     05  PR-WIND-SPEED-MPH       PIC 9(03)V9(01).
003500     05  PR-PRECIPITATION-IN     PIC 9(02)V9(02).
003600*            U1 -- Praesenz-Indikatoren (0=fehlt, 1=vorhanden)
003700     05  PR-INDIKATOREN.
003800         10  PR-TEMP-IND         PIC 9(01).
003900             88  PR-TEMP-PRESENT     VALUE 1.
004000         10  PR-VISIB-IND        PIC 9(01).
004100             88  PR-VISIB-PRESENT    VALUE 1.
004200         10  PR-WIND-IND         PIC 9(01).
004300             88  PR-WIND-PRESENT     VALUE 1.
004400         10  PR-PRECIP-IND       PIC 9(01).
004500             88  PR-PRECIP-PRESENT   VALUE 1.
004600*            U2 -- abgeleitete Merkmale
004700     05  PR-START-TIME           PIC X(19).
004800     05  PR-END-TIME             PIC X(19).
004900     05  PR-HOUR-OF-DAY          PIC S9(02).
005000     05  PR-DAY-OF-WEEK          PIC X(09).
005100     05  PR-MONTH-OF-YEAR        PIC X(09).
005200     05  PR-YEAR                 PIC 9(04).
005300     05  PR-DURATION-MINUTES     PIC S9(06).
005400     05  PR-TEMPERATURE-C        PIC S9(03)V9(01).
005500     05  PR-DERIVED-FLAGS.
005600         10  PR-NIGHT-FLAG       PIC X(01).
005700             88  PR-IS-NIGHT         VALUE "Y".
005800         10  PR-BAD-WEATHER-FLAG PIC X(01).
005900             88  PR-IS-BAD-WEATHER   VALUE "Y".
006000         10  PR-URBAN-FLAG       PIC X(01).
006100             88  PR-IS-URBAN         VALUE "Y".
006200         10  PR-INTERSECT-FLAG   PIC X(01).
006300             88  PR-IS-INTERSECT     VALUE "Y".
006400     05  FILLER                  PIC X(08).

