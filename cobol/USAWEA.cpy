000100*--------------------------------------------------------------*
000200* USAWEA  --  Wetter-Analyse-Extrakt (U4, R4.4-R4.8, R4.10)    *
000300*--------------------------------------------------------------*
000400* Praefix WX- = Weather Extract.  Geschrieben von USACLS0M,    *
000500* nur fuer Gruppen mit mehr als 10 Unfaellen (R4.8).           *
000600*   A.00.00 2019-06-22 kl  Neuerstellung (SSFNEW-14)           *
000700*--------------------------------------------------------------*
000800 01  WX-WEATHER-RECORD.
000900     05  WX-WEATHER-CONDITION    PIC X(20).
001000     05  WX-TEMPERATURE-RANGE    PIC X(25).
001100     05  WX-VISIBILITY-RANGE     PIC X(25).
001200     05  WX-PRECIPITATION-LEVEL  PIC X(25).
001300     05  WX-WIND-SPEED-RANGE     PIC X(25).
001400     05  WX-AVERAGE-SEVERITY     PIC 9(01)V9(02).
001500     05  WX-ACCIDENT-COUNT       PIC 9(07).
001600     05  FILLER                  PIC X(10).

