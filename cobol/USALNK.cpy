000100*--------------------------------------------------------------*
000200* USALNK  --  Uebergabebereich fuer die Unterprogrammaufrufe   *
000300*             der Unfallstatistik-Auswertung (LINK-REC).       *
000400*--------------------------------------------------------------*
000500* Ein einziger LINK-REC je Aufruf, wie im Hausstandard --       *
000600* LINK-HDR traegt Kommando und Rueckgabecode, LINK-DATA den     *
000700* Rohsatz (AR-) und den aufbereiteten Satz (PR-); nicht jedes   *
000800* Unterprogramm benutzt beide Bereiche von LINK-DATA.           *
000900*----------------------------------------------------------------*
001000* Vers.   | Datum      | von | Kommentar                         *
001100*---------|------------|-----|-----------------------------------*
001200* A.00.00 | 2024-05-06 | mh  | Neuerstellung, LINK-REC ersetzt    *
001300*                            | die einzelnen Aufrufparameter     *
001400*                            | (SSFNEW-14, Nachtrag)              *
001500*----------------------------------------------------------------*
001600 01  LINK-REC.
001700     05  LINK-HDR.
001800         10  LINK-CMD            PIC X(03).
001900         10  LINK-RC             PIC S9(04) COMP.
002000         10  FILLER              PIC X(01).
002100     05  LINK-DATA.
002200         COPY USAREC REPLACING ==01  AR-ACCIDENT-RECORD==
002300                            BY ==10  AR-ACCIDENT-RECORD==.
002400         COPY USAPRD REPLACING ==01  PR-ACCIDENT-RECORD==
002500                            BY ==10  PR-ACCIDENT-RECORD==.
