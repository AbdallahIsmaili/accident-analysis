000100*--------------------------------------------------------------*
000200* USASEV  --  Schweregrad-Analyse-Extrakt (U3/U4, R4.2, R4.3)  *
000300*--------------------------------------------------------------*
000400* Praefix SV- = Severity Extract.  Geschrieben von USACLS0M.   *
000500*   A.00.00 2019-06-25 kl  Neuerstellung (SSFNEW-14)           *
000600*--------------------------------------------------------------*
000700 01  SV-SEVERITY-RECORD.
000800     05  SV-SEVERITY-LEVEL       PIC 9(01).
000900     05  SV-SEVERITY-DESCR       PIC X(10).
001000     05  SV-COMMON-TIME-PERIOD   PIC X(09).
001100     05  SV-COMMON-WEATHER       PIC X(20).
001200     05  SV-COUNT-BY-SEVERITY    PIC 9(07).
001300     05  FILLER                  PIC X(10).

