?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
*
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
001200*****************************************************************
001300* PROGRAM-ID.   USARPT0M                                       *
001400* BERICHTSLAUF UNFALLSTATISTIK-AUSWERTUNG (U5).                 *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     USARPT0M.
001800 AUTHOR.         D. SCHUSTER.
001900 INSTALLATION.   FACHBEREICH STATISTIK.
002000 DATE-WRITTEN.   1988-01-25.
002100 DATE-COMPILED.
002200 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
002300*-----------------------------------------------------------*
002400* AENDERUNGSPROTOKOLL                                       *
002500*-----------------------------------------------------------*
002600* 1988-01-25  DS  ERSTERSTELLUNG DES BERICHTSMODULS          *
002700* 1988-05-19  DS  UEBERSCHRIFTEN AN HAUSSTANDARD ANGEPASST   *
002800* 1990-02-27  KL  DRUCKZEILEN AUF 132 SPALTEN VEREINHEITLICHT*
002900* 1992-08-03  RH  BERICHT "NACH BUNDESSTAAT" ERGAENZT        *
003000* 1994-11-21  RH  DURCHSCHNITTSSCHWEREGRAD IM SAMMELBERICHT  *
003100* 1996-07-08  DS  BERICHT "NACH WETTERLAGE" ERGAENZT         *
003200* 1998-09-15  RH  JAHR-2000-PRUEFUNG DER DATUMSFELDER (Y2K)  *
003300* 1999-01-20  RH  Y2K-NACHTEST OHNE BEFUND ABGESCHLOSSEN     *
003400* 2001-03-12  KL  BERICHT "NACH STUNDE" ERGAENZT             *
003500* 2004-10-05  DS  SEITENVORSCHUB VOR JEDEM EINZELBERICHT     *
003600* 2008-02-18  MH  ZEILENFORMATE AN HAUSSTANDARD ANGEGLICHEN  *
003700* 2013-06-27  MH  KOMMENTARBLOECKE VEREINHEITLICHT           *
003800* 2019-06-24  KL  NEUFASSUNG FUER US-ACCIDENTS-AUSWERTUNG    *
003900*                 (SSFNEW-14)                                *
004000* 2019-11-08  DR  BERICHT "NACH SCHWEREGRAD" ERGAENZT        *
004100* 2023-01-17  MH  FELDBREITEN DATUM AUF JJJJ GEPRUEFT (Y2K2) *
004200* 2024-05-06  MH  UEBERGABE AN LINK-REC NACH HAUSSTANDARD    *
004300*                 UMGESTELLT (SSFNEW-14, NACHTRAG); GO TO    *
004400*                 ENTFERNT, STRUKTURIERTE ABLAUFLOGIK        *
004500*-----------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-370.
004900 OBJECT-COMPUTER.   IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     SWITCH-15 IS ANZEIGE-VERSION
005300         ON STATUS IS SHOW-VERSION
005400     CLASS ALPHNUM IS "0123456789"
005500                      "abcdefghijklmnopqrstuvwxyz"
005600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005700                      " .,;-_!$%&/=*+@".
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PRINT-OUT-FILE ASSIGN TO UT-S-USARPT
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS  IS PRT-FILE-STATUS.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  PRINT-OUT-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900 01  PRT-PRINT-RECORD.
007000     05  PRT-DRUCKZEILE          PIC X(122).
007100     05  FILLER                  PIC X(10).
007200*
007300 WORKING-STORAGE SECTION.
007400*-----------------------------------------------------------*
007500*    KONSTANTE FELDER                                       *
007600*-----------------------------------------------------------*
007700 01  KONSTANTE-FELDER.
007800     05  K-MODUL             PIC X(08) VALUE "USARPT0M".
007900     05  K-KOMPILIERT        PIC X(10) VALUE "2024-05-06".
008000     05  K-LEERZEILE         PIC X(132) VALUE SPACES.
008100     05  FILLER              PIC X(01).
008200*-----------------------------------------------------------*
008300*    SCHALTER                                                *
008400*-----------------------------------------------------------*
008500 01  SCHALTER.
008600     05  PRT-FILE-STATUS     PIC X(02).
008700         88  PRT-FILE-OK            VALUE "00".
008800     05  FILLER              PIC X(01).
008900*-----------------------------------------------------------*
009000*    COMP-ZAEHLER FUER DIE TABELLENDURCHLAEUFE                *
009100*-----------------------------------------------------------*
009200 01  C4-DRUCK-FELDER.
009300     05  C4-I                PIC S9(04) COMP.
009400     05  C4-GRENZE           PIC S9(04) COMP.
009500     05  FILLER              PIC X(01).
009600*-----------------------------------------------------------*
009700*    ALTERNATIVE BYTE-SICHTEN FUER DIE ABBRUCH-DIAGNOSE       *
009800*    (HAUSSTANDARD -- ZAHLENFELDER MIT X-SICHT FUER DUMPS)    *
009900*-----------------------------------------------------------*
010000 01  D-DIAGNOSE-FELDER.
010100     05  D-ANZAHL-9          PIC 9(07).
010200     05  D-ANZAHL-X REDEFINES D-ANZAHL-9
010300                         PIC X(07).
010400     05  D-SCHWERE-9         PIC 9(01)V99.
010500     05  D-SCHWERE-X REDEFINES D-SCHWERE-9
010600                         PIC X(03).
010700     05  D-STUNDE-9          PIC 9(02).
010800     05  D-STUNDE-X REDEFINES D-STUNDE-9
010900                         PIC X(02).
011000     05  FILLER              PIC X(01).
011100*-----------------------------------------------------------*
011200*    DRUCKZEILEN-LAYOUTS (JE BERICHTSABSCHNITT)               *
011300*-----------------------------------------------------------*
011400 01  D-UEBERSCHRIFT-ZEILE.
011500     05  FILLER              PIC X(05)  VALUE SPACES.
011600     05  D-UEB-TEXT          PIC X(60).
011700     05  FILLER              PIC X(67) VALUE SPACES.
011800*
011900 01  D-GESAMT-ZEILE.
012000     05  FILLER              PIC X(05)  VALUE SPACES.
012100     05  D-GES-TEXT          PIC X(30)  VALUE
012200             "Total accidents analyzed: ".
012300     05  D-GES-ANZAHL        PIC ZZZ,ZZZ,ZZ9.
012400     05  FILLER              PIC X(87) VALUE SPACES.
012500*
012600 01  D-MITTELWERT-ZEILE.
012700     05  FILLER              PIC X(05)  VALUE SPACES.
012800     05  D-MW-TEXT           PIC X(30)  VALUE
012900             "Average accident severity: ".
013000     05  D-MW-WERT           PIC 9.99.
013100     05  FILLER              PIC X(94) VALUE SPACES.
013200*
013300 01  D-ABSCHNITT-ZEILE.
013400     05  FILLER              PIC X(05)  VALUE SPACES.
013500     05  D-ABS-TEXT          PIC X(40).
013600     05  FILLER              PIC X(87) VALUE SPACES.
013700*
013800 01  D-STAAT-EINZUG-ZEILE.
013900     05  FILLER              PIC X(07)  VALUE SPACES.
014000     05  D-SE-BINDESTRICH    PIC X(02)  VALUE "- ".
014100     05  D-SE-CODE           PIC X(02).
014200     05  D-SE-DOPPELPUNKT    PIC X(02)  VALUE ": ".
014300     05  D-SE-ANZAHL         PIC ZZZ,ZZ9.
014400     05  FILLER              PIC X(107) VALUE SPACES.
014500*
014600 01  D-STAAT-ZEILE.
014700     05  FILLER              PIC X(05)  VALUE SPACES.
014800     05  D-SZ-CODE           PIC X(02).
014900     05  D-SZ-DOPPELPUNKT    PIC X(02)  VALUE ": ".
015000     05  D-SZ-ANZAHL         PIC ZZZ,ZZ9.
015100     05  FILLER              PIC X(112) VALUE SPACES.
015200*
015300 01  D-SCHWEREGRAD-EINZUG-ZEILE.
015400     05  FILLER              PIC X(07)  VALUE SPACES.
015500     05  D-VE-BINDESTRICH    PIC X(02)  VALUE "- ".
015600     05  D-VE-TEXT           PIC X(09)  VALUE "Severity ".
015700     05  D-VE-STUFE          PIC 9.
015800     05  D-VE-DOPPELPUNKT    PIC X(02)  VALUE ": ".
015900     05  D-VE-ANZAHL         PIC ZZZ,ZZ9.
016000     05  FILLER              PIC X(97) VALUE SPACES.
016100*
016200 01  D-SCHWEREGRAD-ZEILE.
016300     05  FILLER              PIC X(05)  VALUE SPACES.
016400     05  D-VZ-STUFE          PIC 9.
016500     05  D-VZ-DOPPELPUNKT    PIC X(02)  VALUE ": ".
016600     05  D-VZ-ANZAHL         PIC ZZZ,ZZ9.
016700     05  FILLER              PIC X(120) VALUE SPACES.
016800*
016900 01  D-WETTER-ZEILE.
017000     05  FILLER              PIC X(05)  VALUE SPACES.
017100     05  D-WZ-NAME           PIC X(20).
017200     05  D-WZ-DOPPELPUNKT    PIC X(02)  VALUE ": ".
017300     05  D-WZ-ANZAHL         PIC ZZZ,ZZ9.
017400     05  FILLER              PIC X(95) VALUE SPACES.
017500*
017600 01  D-STUNDE-ZEILE.
017700     05  FILLER              PIC X(05)  VALUE SPACES.
017800     05  D-HZ-STUNDE         PIC Z9.
017900     05  D-HZ-DOPPELPUNKT    PIC X(02)  VALUE ": ".
018000     05  D-HZ-ANZAHL         PIC ZZZ,ZZ9.
018100     05  FILLER              PIC X(114) VALUE SPACES.
018200*
018300     COPY USATBL.
018400*
018500 LINKAGE SECTION.
018600     COPY USALNK.
018700*
018800 PROCEDURE DIVISION USING LINK-REC.
018900*=============================================================*
019000*    A100-STEUERUNG  --  ALLE FUENF BERICHTE ERSTELLEN          *
019100*=============================================================*
019200 A100-STEUERUNG SECTION.
019300 A100-00.
019400**  ---> WENN SWITCH-15 GESETZT IST
019500**  ---> NUR UMWANDLUNGSZEITPUNKT ZEIGEN UND DANN BEENDEN
019600     IF  SHOW-VERSION
019700         DISPLAY K-MODUL " vom: " K-KOMPILIERT
019800         STOP RUN
019900     END-IF
020000     OPEN OUTPUT PRINT-OUT-FILE
020100     IF PRT-FILE-OK
020200         PERFORM B100-SAMMELBERICHT-DRUCKEN
020300         PERFORM C100-BUNDESSTAATEN-DRUCKEN
020400         PERFORM D100-SCHWEREGRAD-DRUCKEN
020500         PERFORM E100-WETTERLAGE-DRUCKEN
020600         PERFORM F100-STUNDE-DRUCKEN
020700         CLOSE PRINT-OUT-FILE
020800     ELSE
020900         DISPLAY "USARPT0M -- FEHLER BEIM OEFFNEN DER "
021000                 "BERICHTSDATEI, DATEISTATUS " PRT-FILE-STATUS
021100     END-IF
021200     EXIT PROGRAM.
021300 A100-99.
021400     EXIT.
021500*
021600*=============================================================*
021700*    B100-SAMMELBERICHT-DRUCKEN  --  U5 BERICHT 1               *
021800*=============================================================*
021900 B100-SAMMELBERICHT-DRUCKEN SECTION.
022000 B100-00.
022100     MOVE SPACES TO D-UEBERSCHRIFT-ZEILE
022200     MOVE "US Accidents Analysis Summary Report" TO D-UEB-TEXT
022300     WRITE PRT-PRINT-RECORD FROM D-UEBERSCHRIFT-ZEILE
022400         AFTER ADVANCING TOP-OF-FORM
022500     MOVE SPACES TO D-GESAMT-ZEILE
022600     MOVE TB-RECORDS-PROCESSED TO D-GES-ANZAHL
022700     WRITE PRT-PRINT-RECORD FROM D-GESAMT-ZEILE
022800         AFTER ADVANCING 2 LINES
022900     MOVE SPACES TO D-MITTELWERT-ZEILE
023000     MOVE TB-AVERAGE-SEVERITY TO D-MW-WERT
023100     WRITE PRT-PRINT-RECORD FROM D-MITTELWERT-ZEILE
023200         AFTER ADVANCING 1 LINES
023300     MOVE SPACES TO D-ABSCHNITT-ZEILE
023400     MOVE "Top States by Accident Count:" TO D-ABS-TEXT
023500     WRITE PRT-PRINT-RECORD FROM D-ABSCHNITT-ZEILE
023600         AFTER ADVANCING 2 LINES
023700     MOVE TB-STATE-USED TO C4-GRENZE
023800     IF C4-GRENZE > 10
023900         MOVE 10 TO C4-GRENZE
024000     END-IF
024100     SET TB-STATE-IX TO 1
024200     PERFORM B110-STAAT-EINZUG-DRUCKEN
024300         UNTIL TB-STATE-IX > C4-GRENZE
024400     MOVE SPACES TO D-ABSCHNITT-ZEILE
024500     MOVE "Accidents by Severity:" TO D-ABS-TEXT
024600     WRITE PRT-PRINT-RECORD FROM D-ABSCHNITT-ZEILE
024700         AFTER ADVANCING 2 LINES
024800     SET TB-SEV-IX TO 1
024900     PERFORM B120-SCHWEREGRAD-EINZUG-DRUCKEN
025000         UNTIL TB-SEV-IX > 10.
025100 B100-99.
025200     EXIT.
025300*
025400 B110-STAAT-EINZUG-DRUCKEN SECTION.
025500 B110-00.
025600     MOVE SPACES TO D-STAAT-EINZUG-ZEILE
025700     MOVE TB-STATE-CODE(TB-STATE-IX)  TO D-SE-CODE
025800     MOVE TB-STATE-TALLY(TB-STATE-IX) TO D-SE-ANZAHL
025900     WRITE PRT-PRINT-RECORD FROM D-STAAT-EINZUG-ZEILE
026000         AFTER ADVANCING 1 LINES
026100     SET TB-STATE-IX UP BY 1.
026200 B110-99.
026300     EXIT.
026400*
026500 B120-SCHWEREGRAD-EINZUG-DRUCKEN SECTION.
026600 B120-00.
026700     IF TB-SEV-TOTAL(TB-SEV-IX) > 0
026800         MOVE SPACES TO D-SCHWEREGRAD-EINZUG-ZEILE
026900         COMPUTE D-VE-STUFE = TB-SEV-IX - 1
027000         MOVE TB-SEV-TOTAL(TB-SEV-IX)  TO D-VE-ANZAHL
027100         WRITE PRT-PRINT-RECORD FROM D-SCHWEREGRAD-EINZUG-ZEILE
027200             AFTER ADVANCING 1 LINES
027300     END-IF
027400     SET TB-SEV-IX UP BY 1.
027500 B120-99.
027600     EXIT.
027700*
027800*=============================================================*
027900*    C100-BUNDESSTAATEN-DRUCKEN  --  U5 BERICHT 2               *
028000*=============================================================*
028100 C100-BUNDESSTAATEN-DRUCKEN SECTION.
028200 C100-00.
028300     MOVE SPACES TO D-UEBERSCHRIFT-ZEILE
028400     MOVE "Accidents by State" TO D-UEB-TEXT
028500     WRITE PRT-PRINT-RECORD FROM D-UEBERSCHRIFT-ZEILE
028600         AFTER ADVANCING TOP-OF-FORM
028700     MOVE SPACES TO D-GESAMT-ZEILE
028800     MOVE TB-RECORDS-PROCESSED TO D-GES-ANZAHL
028900     WRITE PRT-PRINT-RECORD FROM D-GESAMT-ZEILE
029000         AFTER ADVANCING 2 LINES
029100     MOVE TB-STATE-USED TO C4-GRENZE
029200     IF C4-GRENZE > 10
029300         MOVE 10 TO C4-GRENZE
029400     END-IF
029500     SET TB-STATE-IX TO 1
029600     PERFORM C110-STAAT-DRUCKEN
029700         UNTIL TB-STATE-IX > C4-GRENZE.
029800 C100-99.
029900     EXIT.
030000*
030100 C110-STAAT-DRUCKEN SECTION.
030200 C110-00.
030300     MOVE SPACES TO D-STAAT-ZEILE
030400     MOVE TB-STATE-CODE(TB-STATE-IX)  TO D-SZ-CODE
030500     MOVE TB-STATE-TALLY(TB-STATE-IX) TO D-SZ-ANZAHL
030600     WRITE PRT-PRINT-RECORD FROM D-STAAT-ZEILE
030700         AFTER ADVANCING 1 LINES
030800     SET TB-STATE-IX UP BY 1.
030900 C110-99.
031000     EXIT.
031100*
031200*=============================================================*
031300*    D100-SCHWEREGRAD-DRUCKEN  --  U5 BERICHT 3                 *
031400*=============================================================*
031500 D100-SCHWEREGRAD-DRUCKEN SECTION.
031600 D100-00.
031700     MOVE SPACES TO D-UEBERSCHRIFT-ZEILE
031800     MOVE "Accidents by Severity" TO D-UEB-TEXT
031900     WRITE PRT-PRINT-RECORD FROM D-UEBERSCHRIFT-ZEILE
032000         AFTER ADVANCING TOP-OF-FORM
032100     MOVE SPACES TO D-GESAMT-ZEILE
032200     MOVE TB-RECORDS-PROCESSED TO D-GES-ANZAHL
032300     WRITE PRT-PRINT-RECORD FROM D-GESAMT-ZEILE
032400         AFTER ADVANCING 2 LINES
032500     SET TB-SEV-IX TO 1
032600     PERFORM D110-SCHWEREGRAD-DRUCKEN
032700         UNTIL TB-SEV-IX > 10.
032800 D100-99.
032900     EXIT.
033000*
033100 D110-SCHWEREGRAD-DRUCKEN SECTION.
033200 D110-00.
033300     IF TB-SEV-TOTAL(TB-SEV-IX) > 0
033400         MOVE SPACES TO D-SCHWEREGRAD-ZEILE
033500         COMPUTE D-VZ-STUFE = TB-SEV-IX - 1
033600         MOVE TB-SEV-TOTAL(TB-SEV-IX)  TO D-VZ-ANZAHL
033700         WRITE PRT-PRINT-RECORD FROM D-SCHWEREGRAD-ZEILE
033800             AFTER ADVANCING 1 LINES
033900     END-IF
034000     SET TB-SEV-IX UP BY 1.
034100 D110-99.
034200     EXIT.
034300*
034400*=============================================================*
034500*    E100-WETTERLAGE-DRUCKEN  --  U5 BERICHT 4                  *
034600*=============================================================*
034700 E100-WETTERLAGE-DRUCKEN SECTION.
034800 E100-00.
034900     MOVE SPACES TO D-UEBERSCHRIFT-ZEILE
035000     MOVE "Accidents by Weather" TO D-UEB-TEXT
035100     WRITE PRT-PRINT-RECORD FROM D-UEBERSCHRIFT-ZEILE
035200         AFTER ADVANCING TOP-OF-FORM
035300     MOVE SPACES TO D-GESAMT-ZEILE
035400     MOVE TB-RECORDS-PROCESSED TO D-GES-ANZAHL
035500     WRITE PRT-PRINT-RECORD FROM D-GESAMT-ZEILE
035600         AFTER ADVANCING 2 LINES
035700     MOVE TB-WEATHER-USED TO C4-GRENZE
035800     IF C4-GRENZE > 10
035900         MOVE 10 TO C4-GRENZE
036000     END-IF
036100     SET TB-WEATHER-IX TO 1
036200     PERFORM E110-WETTERLAGE-DRUCKEN
036300         UNTIL TB-WEATHER-IX > C4-GRENZE.
036400 E100-99.
036500     EXIT.
036600*
036700 E110-WETTERLAGE-DRUCKEN SECTION.
036800 E110-00.
036900     MOVE SPACES TO D-WETTER-ZEILE
037000     MOVE TB-WEATHER-NAME(TB-WEATHER-IX)  TO D-WZ-NAME
037100     MOVE TB-WEATHER-TALLY(TB-WEATHER-IX) TO D-WZ-ANZAHL
037200     WRITE PRT-PRINT-RECORD FROM D-WETTER-ZEILE
037300         AFTER ADVANCING 1 LINES
037400     SET TB-WEATHER-IX UP BY 1.
037500 E110-99.
037600     EXIT.
037700*
037800*=============================================================*
037900*    F100-STUNDE-DRUCKEN  --  U5 BERICHT 5                      *
038000*=============================================================*
038100 F100-STUNDE-DRUCKEN SECTION.
038200 F100-00.
038300     MOVE SPACES TO D-UEBERSCHRIFT-ZEILE
038400     MOVE "Accidents by Hour" TO D-UEB-TEXT
038500     WRITE PRT-PRINT-RECORD FROM D-UEBERSCHRIFT-ZEILE
038600         AFTER ADVANCING TOP-OF-FORM
038700     MOVE SPACES TO D-GESAMT-ZEILE
038800     MOVE TB-RECORDS-PROCESSED TO D-GES-ANZAHL
038900     WRITE PRT-PRINT-RECORD FROM D-GESAMT-ZEILE
039000         AFTER ADVANCING 2 LINES
039100     SET TB-HOUR-IX TO 1
039200     PERFORM F110-STUNDE-DRUCKEN
039300         UNTIL TB-HOUR-IX > 24.
039400 F100-99.
039500     EXIT.
039600*
039700 F110-STUNDE-DRUCKEN SECTION.
039800 F110-00.
039900     IF TB-HOUR-TALLY(TB-HOUR-IX) > 0
040000         MOVE SPACES TO D-STUNDE-ZEILE
040100         COMPUTE D-HZ-STUNDE = TB-HOUR-IX - 1
040200         MOVE TB-HOUR-TALLY(TB-HOUR-IX) TO D-HZ-ANZAHL
040300         WRITE PRT-PRINT-RECORD FROM D-STUNDE-ZEILE
040400             AFTER ADVANCING 1 LINES
040500     END-IF
040600     SET TB-HOUR-IX UP BY 1.
040700 F110-99.
040800     EXIT.

