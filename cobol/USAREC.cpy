000100*--------------------------------------------------------------*
000200* USAREC  --  Rohsatz Unfalldatei (US Accidents, Extrakt)      *
000300*--------------------------------------------------------------*
000400* Praefix AR- = Accident Record (Rohdaten, wie geliefert).     *
000500* Alle Zahlenfelder werden hier als Text (PIC X) gefuehrt,     *
000600* weil das Lieferfile leere oder nicht-numerische Werte        *
000700* enthalten kann; die Pruefung/Konvertierung nach numerisch    *
000800* (mit Default 0 und Praesenz-Indikator) macht USAVAL0M und    *
000900* legt das Ergebnis in USAPRD (PR-ACCIDENT-RECORD) ab.         *
001000*----------------------------------------------------------------*
001100* Vers.   | Datum      | von | Kommentar                         *
001200*---------|------------|-----|-----------------------------------*
001300* A.00.00 | 2019-06-11 | kl  | Neuerstellung (SSFNEW-14)          *
001400* A.01.00 | 2019-09-03 | dr  | 13 Strassenmerkmal-Flags ergaenzt  *
001500* A.02.00 | 2023-01-17 | mh  | Feldbreiten fuer Jahr 2000 geprueft*
001600*----------------------------------------------------------------*
001700 01  AR-ACCIDENT-RECORD.
001800*            Eindeutige Unfall-ID; Pflichtfeld -- ist dieses Feld
001900*            leer, wird der Satz von USAVAL0M zurueckgewiesen
002000     05  AR-ID                   PIC X(10).
002100*            Name der Datenquelle (Meldestelle)
002200     05  AR-SOURCE               PIC X(10).
002300*            Schweregrad 1-4 (1 = gering, 4 = sehr schwer);
002400*            0 = ungueltig/nicht ermittelbar
002500     05  AR-SEVERITY             PIC X(01).
002600     05  AR-SEVERITY-N REDEFINES AR-SEVERITY
002700                                 PIC 9(01).
002800*            Beginn- und Endzeitpunkt des Unfalls,
002900*            Format JJJJ-MM-TT HH:MM:SS
003000     05  AR-START-TIME           PIC X(19).
003100     05  AR-END-TIME             PIC X(19).
003200*            Geokoordinaten des Unfallortes (Beginn)
003300     05  AR-START-LAT            PIC X(07).
003400     05  AR-START-LAT-N REDEFINES AR-START-LAT
003500                                 PIC S9(03)V9(04).
003600     05  AR-START-LNG            PIC X(07).
003700     05  AR-START-LNG-N REDEFINES AR-START-LNG
003800                                 PIC S9(03)V9(04).
003900*            Laenge des betroffenen Streckenabschnitts (Meilen)
004000     05  AR-DISTANCE-MI          PIC X(06).
004100     05  AR-DISTANCE-MI-N REDEFINES AR-DISTANCE-MI
004200                                 PIC 9(04)V9(02).
004300*            Freitext-Beschreibung der Unfallstelle
004400     05  AR-DESCRIPTION          PIC X(60).
004500*            Orts- und Verwaltungsangaben
004600     05  AR-STREET               PIC X(30).
004700     05  AR-CITY                 PIC X(20).
004800     05  AR-COUNTY               PIC X(20).
004900     05  AR-STATE                PIC X(02).
005000     05  AR-ZIPCODE              PIC X(10).
005100     05  AR-COUNTRY              PIC X(02).
005200     05  AR-TIMEZONE             PIC X(10).
005300*            Naechstgelegene Wetterstation (Flughafen-Kuerzel)
005400     05  AR-AIRPORT-CODE         PIC X(04).
005500*            Wetterwerte -- koennen im Lieferfile fehlen (blank);
005600*            Praesenz wird von USAVAL0M separat vermerkt
005700     05  AR-TEMPERATURE-F        PIC X(04).
005800     05  AR-TEMPERATURE-F-N REDEFINES AR-TEMPERATURE-F
005900                                 PIC S9(03)V9(01).
006000     05  AR-WIND-CHILL-F         PIC X(04).
006100     05  AR-HUMIDITY-PCT         PIC X(04).
006200     05  AR-PRESSURE-IN          PIC X(04).
006300     05  AR-VISIBILITY-MI        PIC X(04).
006400     05  AR-VISIBILITY-MI-N REDEFINES AR-VISIBILITY-MI
006500                                 PIC 9(03)V9(01).
006600     05  AR-WIND-DIRECTION       PIC X(05).
006700     05  AR-WIND-SPEED-MPH       PIC X(04).
006800     05  AR-WIND-SPEED-MPH-N REDEFINES AR-WIND-SPEED-MPH
006900                                 PIC 9(03)V9(01).
007000     05  AR-PRECIPITATION-IN     PIC X(04).
007100     05  AR-PRECIPITATION-IN-N REDEFINES AR-PRECIPITATION-IN
007200                                 PIC 9(02)V9(02).
007300*            Wetterlage im Klartext (z.B. Clear, Light Rain)
007400     05  AR-WEATHER-CONDITION    PIC X(20).
007500*            13 Strassenmerkmal-Flags, je "True"/"False"
007600     05  AR-FEATURE-FLAGS.
007700         10  AR-AMENITY-FLAG         PIC X(05).
007800         10  AR-BUMP-FLAG            PIC X(05).
007900         10  AR-CROSSING-FLAG        PIC X(05).
008000         10  AR-GIVE-WAY-FLAG        PIC X(05).
008100         10  AR-JUNCTION-FLAG        PIC X(05).
008200         10  AR-NO-EXIT-FLAG         PIC X(05).
008300         10  AR-RAILWAY-FLAG         PIC X(05).
008400         10  AR-ROUNDABOUT-FLAG      PIC X(05).
008500         10  AR-STATION-FLAG         PIC X(05).
008600         10  AR-STOP-FLAG            PIC X(05).
008700         10  AR-TRAFFIC-CALM-FLAG    PIC X(05).
008800         10  AR-TRAFFIC-SIG-FLAG     PIC X(05).
008900         10  AR-TURNING-LOOP-FLAG    PIC X(05).
009000*            Tageslicht-Indikatoren, je "Day"/"Night"
009100     05  AR-SUNRISE-SUNSET       PIC X(05).
009200     05  AR-CIVIL-TWILIGHT       PIC X(05).
009300     05  AR-NAUTICAL-TWILIGHT    PIC X(05).
009400     05  AR-ASTRO-TWILIGHT       PIC X(05).
009500*            Zeitpunkt, zu dem die Wetterwerte erhoben wurden
009600     05  AR-WEATHER-TS-FILLED    PIC X(19).
009700*            Reserve fuer kuenftige Erweiterung des Lieferformats
009800     05  FILLER                  PIC X(10).

