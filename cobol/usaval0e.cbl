?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
*
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
001200*****************************************************************
001300* PROGRAM-ID.   USAVAL0M                                       *
001400* PRUEFUNG UND AUFBEREITUNG EINES UNFALLSATZES (U1/U2).         *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     USAVAL0M.
001800 AUTHOR.         K. LINDNER.
001900 INSTALLATION.   FACHBEREICH STATISTIK.
002000 DATE-WRITTEN.   1987-03-05.
002100 DATE-COMPILED.
002200 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
002300*-----------------------------------------------------------*
002400* AENDERUNGSPROTOKOLL                                       *
002500*-----------------------------------------------------------*
002600* 1987-03-05  KL  ERSTERSTELLUNG DER SATZPRUEFUNG            *
002700* 1987-04-14  RH  PRUEFUNG DER PFLICHTFELD-ID EINGEBAUT      *
002800* 1987-09-22  RH  KONVERTIERUNG DER ZAHLENFELDER ERGAENZT    *
002900* 1988-05-19  DS  DEFAULTWERTE BEI NICHT-NUMERISCH           *
003000* 1990-11-08  KL  WOCHENTAGSBERECHNUNG NACH ZELLER           *
003100* 1993-02-14  DS  NACHTKENNZEICHEN AUS STUNDE ABGELEITET     *
003200* 1995-07-30  RH  SCHLECHTWETTER-KENNZEICHEN EINGEBAUT       *
003300* 1997-12-02  KL  UMRECHNUNG FAHRENHEIT NACH CELSIUS         *
003400* 1998-09-15  RH  JAHR-2000-PRUEFUNG DER DATUMSFELDER (Y2K)  *
003500* 1999-01-20  RH  Y2K-NACHTEST OHNE BEFUND ABGESCHLOSSEN     *
003600* 2002-04-09  DS  STAEDTISCH-KENNZEICHEN NEU NACH ORT/TEXT   *
003700* 2005-10-17  KL  KREUZUNGS-KENNZEICHEN AUF 2 FLAGGEN ERW.   *
003800* 2009-03-24  MH  DAUERBERECHNUNG IN MINUTEN ERGAENZT        *
003900* 2013-06-27  MH  KOMMENTARBLOECKE VEREINHEITLICHT           *
004000* 2019-06-14  KL  NEUFASSUNG FUER US-ACCIDENTS-AUSWERTUNG    *
004100*                 (SSFNEW-14)                                *
004200* 2020-02-05  DR  PRAESENZ-INDIKATOREN FUER WETTERWERTE      *
004300* 2021-11-09  DR  ZEITSTEMPEL-PRUEFUNG VOR ABLEITUNG (-1/    *
004400*                 UNKNOWN BEI NICHT PARSEBAREM ZEITSTEMPEL)  *
004500* 2023-01-17  MH  FELDBREITEN DATUM AUF JJJJ GEPRUEFT (Y2K2) *
004600* 2024-05-06  MH  UEBERGABE AN LINK-REC NACH HAUSSTANDARD    *
004700*                 UMGESTELLT (SSFNEW-14, NACHTRAG)           *
004800* 2026-08-09  DR  WOCHENTAGSINDEX (D110) UND DAUERBERECHNUNG *
004900*                 (D400) BERICHTIGT -- SPRUNG UEBER MONATS-/ *
005000*                 JAHRESGRENZE LIEF BISHER FALSCH (PRUEFUNG   *
005100*                 GEGEN KALENDERWOCHENTAG)                   *
005200*-----------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   IBM-370.
005600 OBJECT-COMPUTER.   IBM-370.
005700 SPECIAL-NAMES.
005800     SWITCH-15 IS ANZEIGE-VERSION
005900         ON STATUS IS SHOW-VERSION
006000     CLASS ALPHNUM IS "0123456789"
006100                      "abcdefghijklmnopqrstuvwxyz"
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006300                      " .,;-_!$%&/=*+@".
006400*
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700*-----------------------------------------------------------*
006800*    KONSTANTE FELDER                                       *
006900*-----------------------------------------------------------*
007000 01  KONSTANTE-FELDER.
007100     05  K-MODUL             PIC X(08) VALUE "USAVAL0M".
007200     05  K-KOMPILIERT        PIC X(10) VALUE "2026-08-09".
007300     05  K-RC-OK             PIC S9(04) COMP VALUE 0.
007400     05  K-RC-ABGEWIESEN     PIC S9(04) COMP VALUE 100.
007500     05  K-KLEINBUCHSTABEN   PIC X(26)
007600             VALUE "abcdefghijklmnopqrstuvwxyz".
007700     05  K-GROSSBUCHSTABEN   PIC X(26)
007800             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007900     05  K-WAHR              PIC X(05) VALUE "TRUE ".
008000     05  K-UNBEKANNT-9       PIC X(09) VALUE "Unknown".
008100     05  FILLER              PIC X(01).
008200*-----------------------------------------------------------*
008300*    COMP-FELDER FUER DIE WOCHENTAGSBERECHNUNG (ZELLER)      *
008400*-----------------------------------------------------------*
008500 01  C4-ZELLER-FELDER.
008600     05  C4-JJJJ             PIC 9(04) COMP.
008700     05  C4-MM               PIC 9(02) COMP.
008800     05  C4-TT               PIC 9(02) COMP.
008900     05  C4-K-JAHR           PIC 9(04) COMP.
009000     05  C4-J-JAHRHUNDERT    PIC 9(02) COMP.
009100     05  C4-H-WOCHENTAG      PIC S9(04) COMP.
009200     05  C4-H-QUOTIENT       PIC S9(04) COMP.
009300     05  C4-MM-VERSCHOBEN    PIC 9(02) COMP.
009400     05  FILLER              PIC X(01).
009500*-----------------------------------------------------------*
009600*    ZAEHLFELDER FUER DIE TEXTPRUEFUNG (INSPECT TALLYING)    *
009700*-----------------------------------------------------------*
009800 01  C4-TEXTPRUEF-FELDER.
009900     05  C4-SCHLECHTWETTER-N PIC S9(04) COMP.
010000     05  C4-STADTTEXT-N      PIC S9(04) COMP.
010100     05  FILLER              PIC X(01).
010200*-----------------------------------------------------------*
010300*    ARBEITSFELDER FUER DIE DAUERBERECHNUNG (IN MINUTEN)     *
010400*-----------------------------------------------------------*
010500 01  C9-DAUER-FELDER.
010600     05  C9-START-MINUTEN    PIC S9(09) COMP.
010700     05  C9-END-MINUTEN      PIC S9(09) COMP.
010800*            HILFSFELDER DER ZEITSTEMPEL, JEWEILS JJJJMMTTHHMM
010900     05  C9-START-JJJJ       PIC 9(04) COMP.
011000     05  C9-START-MM         PIC 9(02) COMP.
011100     05  C9-START-TT         PIC 9(02) COMP.
011200     05  C9-START-HH         PIC 9(02) COMP.
011300     05  C9-START-MI         PIC 9(02) COMP.
011400     05  C9-END-JJJJ         PIC 9(04) COMP.
011500     05  C9-END-MM           PIC 9(02) COMP.
011600     05  C9-END-TT           PIC 9(02) COMP.
011700     05  C9-END-HH           PIC 9(02) COMP.
011800     05  C9-END-MI           PIC 9(02) COMP.
011900*            HILFSFELDER DER TAGESNUMMER (BUERGERLICHER KALENDER,
012000*            JAN/FEB DES JAHRES ZAEHLEN ALS MONAT 13/14 DES
012100*            VORJAHRES -- SO WERDEN AUCH MONATS- UND JAHRES-
012200*            GRENZEN OHNE FESTE 30/365-TAGE-ANNAHME UEBERSPRUNGEN
012300     05  C9-START-MM-VERSCH  PIC 9(02) COMP.
012400     05  C9-START-JJJJ-VERSCH PIC 9(04) COMP.
012500     05  C9-START-TAG        PIC S9(09) COMP.
012600     05  C9-END-MM-VERSCH    PIC 9(02) COMP.
012700     05  C9-END-JJJJ-VERSCH  PIC 9(04) COMP.
012800     05  C9-END-TAG          PIC S9(09) COMP.
012900     05  FILLER              PIC X(01).
013000*-----------------------------------------------------------*
013100*    SCHALTER FUER DIE ZEITSTEMPEL-PRUEFUNG                  *
013200*-----------------------------------------------------------*
013300 01  D-ZEIT-SCHALTER.
013400     05  D-START-ZEIT-OK     PIC X(01).
013500         88  START-ZEIT-GUELTIG    VALUE "J".
013600     05  D-END-ZEIT-OK       PIC X(01).
013700         88  END-ZEIT-GUELTIG      VALUE "J".
013800     05  FILLER              PIC X(01).
013900*-----------------------------------------------------------*
014000*    ARBEITSFELDER FUER GROSS-/KLEINSCHREIBUNG UND FLAGGEN   *
014100*-----------------------------------------------------------*
014200 01  D-TEXT-ARBEITSFELDER.
014300     05  D-WETTER-GROSS      PIC X(20).
014400     05  D-BESCHREIBUNG-GROSS PIC X(60).
014500     05  D-FLAG-GROSS        PIC X(05).
014600         88  D-FLAG-IST-WAHR       VALUE "TRUE ".
014700     05  FILLER              PIC X(01).
014800*-----------------------------------------------------------*
014900*    TABELLE DER MONATSNAMEN UND WOCHENTAGSNAMEN             *
015000*-----------------------------------------------------------*
015100 01  D-MONATSTABELLE.
015200     05  FILLER              PIC X(09) VALUE "January  ".
015300     05  FILLER              PIC X(09) VALUE "February ".
015400     05  FILLER              PIC X(09) VALUE "March    ".
015500     05  FILLER              PIC X(09) VALUE "April    ".
015600     05  FILLER              PIC X(09) VALUE "May      ".
015700     05  FILLER              PIC X(09) VALUE "June     ".
015800     05  FILLER              PIC X(09) VALUE "July     ".
015900     05  FILLER              PIC X(09) VALUE "August   ".
016000     05  FILLER              PIC X(09) VALUE "September".
016100     05  FILLER              PIC X(09) VALUE "October  ".
016200     05  FILLER              PIC X(09) VALUE "November ".
016300     05  FILLER              PIC X(09) VALUE "December ".
016400 01  D-MONATSTABELLE-R REDEFINES D-MONATSTABELLE.
016500     05  D-MONATSNAME OCCURS 12 TIMES
016600                             PIC X(09).
016700 01  D-WOCHENTABELLE.
016800     05  FILLER              PIC X(09) VALUE "Sunday   ".
016900     05  FILLER              PIC X(09) VALUE "Monday   ".
017000     05  FILLER              PIC X(09) VALUE "Tuesday  ".
017100     05  FILLER              PIC X(09) VALUE "Wednesday".
017200     05  FILLER              PIC X(09) VALUE "Thursday ".
017300     05  FILLER              PIC X(09) VALUE "Friday   ".
017400     05  FILLER              PIC X(09) VALUE "Saturday ".
017500 01  D-WOCHENTABELLE-R REDEFINES D-WOCHENTABELLE.
017600     05  D-WOCHENTAGNAME OCCURS 7 TIMES
017700                             PIC X(09).
017800*-----------------------------------------------------------*
017900*    DIAGNOSEFELDER FUER ABSCHLUSSMELDUNG (DUMP-HILFSFELDER)  *
018000*-----------------------------------------------------------*
018100 01  D-VAL-DIAGNOSE-FELDER.
018200     05  D-VAL-JJJJMMTT-9    PIC 9(08).
018300     05  D-VAL-JJJJMMTT-X REDEFINES D-VAL-JJJJMMTT-9
018400                         PIC X(08).
018500     05  D-VAL-SCHWERE-9     PIC 9(01)V99.
018600     05  D-VAL-SCHWERE-X REDEFINES D-VAL-SCHWERE-9
018700                         PIC X(03).
018800     05  FILLER              PIC X(01).
018900*
019000 LINKAGE SECTION.
019100     COPY USALNK.
019200*
019300 PROCEDURE DIVISION USING LINK-REC.
019400*=============================================================*
019500*    A100-STEUERUNG  --  ABLAUF DER SATZPRUEFUNG (U1/U2)       *
019600*=============================================================*
019700 A100-STEUERUNG SECTION.
019800 A100-00.
019900**  ---> WENN SWITCH-15 GESETZT IST
020000**  ---> NUR UMWANDLUNGSZEITPUNKT ZEIGEN UND DANN BEENDEN
020100     IF  SHOW-VERSION
020200         DISPLAY K-MODUL " vom: " K-KOMPILIERT
020300         STOP RUN
020400     END-IF
020500     INITIALIZE PR-ACCIDENT-RECORD
020600     MOVE K-RC-OK TO LINK-RC
020700     PERFORM B100-ID-PRUEFEN
020800     IF LINK-RC NOT = K-RC-ABGEWIESEN
020900         PERFORM B200-STAMMFELDER-UEBERNEHMEN
021000         PERFORM C100-ZAHLENFELDER-KONVERTIEREN
021100         PERFORM D050-ZEITSTEMPEL-PRUEFEN
021200         PERFORM D100-STUNDE-ABLEITEN
021300         PERFORM D110-WOCHENTAG-ABLEITEN
021400         PERFORM D120-MONAT-JAHR-ABLEITEN
021500         PERFORM D200-NACHTKENNZEICHEN-ABLEITEN
021600         PERFORM D300-SCHLECHTWETTER-ABLEITEN
021700         PERFORM D400-DAUER-ABLEITEN
021800         PERFORM D500-CELSIUS-ABLEITEN
021900         PERFORM D600-STAEDTISCH-ABLEITEN
022000         PERFORM D700-KREUZUNG-ABLEITEN
022100     END-IF
022200     EXIT PROGRAM.
022300 A100-99.
022400     EXIT.
022500*
022600*-------------------------------------------------------------*
022700*    B100-ID-PRUEFEN  --  PFLICHTFELD AR-ID (U1)                *
022800*-------------------------------------------------------------*
022900 B100-ID-PRUEFEN SECTION.
023000 B100-00.
023100     IF AR-ID = SPACES
023200         MOVE K-RC-ABGEWIESEN TO LINK-RC
023300     END-IF.
023400 B100-99.
023500     EXIT.
023600*
023700 B200-STAMMFELDER-UEBERNEHMEN SECTION.
023800 B200-00.
023900     MOVE AR-ID                  TO PR-ID
024000     MOVE AR-STATE               TO PR-STATE
024100     MOVE AR-CITY                TO PR-CITY
024200     MOVE AR-COUNTY              TO PR-COUNTY
024300     MOVE AR-ZIPCODE             TO PR-ZIPCODE
024400     MOVE AR-STREET              TO PR-STREET
024500     MOVE AR-DESCRIPTION         TO PR-DESCRIPTION
024600     MOVE AR-WEATHER-CONDITION   TO PR-WEATHER-CONDITION
024700     MOVE AR-SUNRISE-SUNSET      TO PR-SUNRISE-SUNSET
024800     MOVE AR-CIVIL-TWILIGHT      TO PR-CIVIL-TWILIGHT
024900     MOVE AR-NAUTICAL-TWILIGHT   TO PR-NAUTICAL-TWILIGHT
025000     MOVE AR-ASTRO-TWILIGHT      TO PR-ASTRO-TWILIGHT
025100     MOVE AR-JUNCTION-FLAG       TO PR-JUNCTION-FLAG
025200     MOVE AR-TRAFFIC-SIG-FLAG    TO PR-TRAFFIC-SIG-FLAG
025300     MOVE AR-AMENITY-FLAG        TO PR-AMENITY-FLAG
025400     MOVE AR-BUMP-FLAG           TO PR-BUMP-FLAG
025500     MOVE AR-CROSSING-FLAG       TO PR-CROSSING-FLAG
025600     MOVE AR-START-TIME          TO PR-START-TIME
025700     MOVE AR-END-TIME            TO PR-END-TIME.
025800 B200-99.
025900     EXIT.
026000*
026100*-------------------------------------------------------------*
026200*    C100-ZAHLENFELDER-KONVERTIEREN  --  U1, DEFAULT UND       *
026300*    PRAESENZ-INDIKATOR FUER JEDES WERTFELD                   *
026400*-------------------------------------------------------------*
026500 C100-ZAHLENFELDER-KONVERTIEREN SECTION.
026600 C100-00.
026700     IF AR-SEVERITY IS NUMERIC
026800         MOVE AR-SEVERITY-N TO PR-SEVERITY
026900     ELSE
027000         MOVE ZERO TO PR-SEVERITY
027100     END-IF
027200     IF AR-START-LAT IS NUMERIC
027300         MOVE AR-START-LAT-N TO PR-START-LAT
027400     ELSE
027500         MOVE ZERO TO PR-START-LAT
027600     END-IF
027700     IF AR-START-LNG IS NUMERIC
027800         MOVE AR-START-LNG-N TO PR-START-LNG
027900     ELSE
028000         MOVE ZERO TO PR-START-LNG
028100     END-IF
028200     IF AR-DISTANCE-MI IS NUMERIC
028300         MOVE AR-DISTANCE-MI-N TO PR-DISTANCE-MI
028400     ELSE
028500         MOVE ZERO TO PR-DISTANCE-MI
028600     END-IF
028700     PERFORM C200-TEMPERATUR-KONVERTIEREN
028800     PERFORM C300-SICHTWEITE-KONVERTIEREN
028900     PERFORM C400-WINDGESCHW-KONVERTIEREN
029000     PERFORM C500-NIEDERSCHLAG-KONVERTIEREN.
029100 C100-99.
029200     EXIT.
029300*
029400 C200-TEMPERATUR-KONVERTIEREN SECTION.
029500 C200-00.
029600     IF AR-TEMPERATURE-F IS NUMERIC
029700         MOVE AR-TEMPERATURE-F-N TO PR-TEMPERATURE-F
029800         SET PR-TEMP-PRESENT TO TRUE
029900     ELSE
030000         MOVE ZERO TO PR-TEMPERATURE-F
030100         MOVE ZERO TO PR-TEMP-IND
030200     END-IF.
030300 C200-99.
030400     EXIT.
030500*
030600 C300-SICHTWEITE-KONVERTIEREN SECTION.
030700 C300-00.
030800     IF AR-VISIBILITY-MI IS NUMERIC
030900         MOVE AR-VISIBILITY-MI-N TO PR-VISIBILITY-MI
031000         SET PR-VISIB-PRESENT TO TRUE
031100     ELSE
031200         MOVE ZERO TO PR-VISIBILITY-MI
031300         MOVE ZERO TO PR-VISIB-IND
031400     END-IF.
031500 C300-99.
031600     EXIT.
031700*
031800 C400-WINDGESCHW-KONVERTIEREN SECTION.
031900 C400-00.
032000     IF AR-WIND-SPEED-MPH IS NUMERIC
032100         MOVE AR-WIND-SPEED-MPH-N TO PR-WIND-SPEED-MPH
032200         SET PR-WIND-PRESENT TO TRUE
032300     ELSE
032400         MOVE ZERO TO PR-WIND-SPEED-MPH
032500         MOVE ZERO TO PR-WIND-IND
032600     END-IF.
032700 C400-99.
032800     EXIT.
032900*
033000 C500-NIEDERSCHLAG-KONVERTIEREN SECTION.
033100 C500-00.
033200     IF AR-PRECIPITATION-IN IS NUMERIC
033300         MOVE AR-PRECIPITATION-IN-N TO PR-PRECIPITATION-IN
033400         SET PR-PRECIP-PRESENT TO TRUE
033500     ELSE
033600         MOVE ZERO TO PR-PRECIPITATION-IN
033700         MOVE ZERO TO PR-PRECIP-IND
033800     END-IF.
033900 C500-99.
034000     EXIT.
034100*
034200*-------------------------------------------------------------*
034300*    D050-ZEITSTEMPEL-PRUEFEN  --  R2.1/R2.2/R2.5, PRUEFT OB    *
034400*    START- UND ENDZEIT ALS JJJJ-MM-TT HH:MM:SS PARSEBAR SIND   *
034500*-------------------------------------------------------------*
034600 D050-ZEITSTEMPEL-PRUEFEN SECTION.
034700 D050-00.
034800     MOVE "J" TO D-START-ZEIT-OK
034900     IF PR-START-TIME(1:4)  IS NOT NUMERIC OR
035000        PR-START-TIME(6:2)  IS NOT NUMERIC OR
035100        PR-START-TIME(9:2)  IS NOT NUMERIC OR
035200        PR-START-TIME(12:2) IS NOT NUMERIC OR
035300        PR-START-TIME(15:2) IS NOT NUMERIC
035400         MOVE "N" TO D-START-ZEIT-OK
035500     END-IF
035600     MOVE "J" TO D-END-ZEIT-OK
035700     IF PR-END-TIME(1:4)  IS NOT NUMERIC OR
035800        PR-END-TIME(6:2)  IS NOT NUMERIC OR
035900        PR-END-TIME(9:2)  IS NOT NUMERIC OR
036000        PR-END-TIME(12:2) IS NOT NUMERIC OR
036100        PR-END-TIME(15:2) IS NOT NUMERIC
036200         MOVE "N" TO D-END-ZEIT-OK
036300     END-IF.
036400 D050-99.
036500     EXIT.
036600*
036700*-------------------------------------------------------------*
036800*    D100-STUNDE-ABLEITEN  --  R2.1 STUNDE AUS PR-START-TIME    *
036900*-------------------------------------------------------------*
037000 D100-STUNDE-ABLEITEN SECTION.
037100 D100-00.
037200     IF START-ZEIT-GUELTIG
037300         MOVE PR-START-TIME(12:2) TO PR-HOUR-OF-DAY
037400     ELSE
037500         MOVE -1 TO PR-HOUR-OF-DAY
037600     END-IF.
037700 D100-99.
037800     EXIT.
037900*
038000*-------------------------------------------------------------*
038100*    D110-WOCHENTAG-ABLEITEN  --  R2.2, ZELLER'SCHE KONGRUENZ   *
038200*-------------------------------------------------------------*
038300 D110-WOCHENTAG-ABLEITEN SECTION.
038400 D110-00.
038500     IF NOT START-ZEIT-GUELTIG
038600         MOVE K-UNBEKANNT-9 TO PR-DAY-OF-WEEK
038700     ELSE
038800         MOVE PR-START-TIME(1:4) TO C4-JJJJ
038900         MOVE PR-START-TIME(6:2) TO C4-MM
039000         MOVE PR-START-TIME(9:2) TO C4-TT
039100         IF C4-MM < 3
039200             COMPUTE C4-MM-VERSCHOBEN = C4-MM + 12
039300             COMPUTE C4-K-JAHR = C4-JJJJ - 1
039400         ELSE
039500             MOVE C4-MM TO C4-MM-VERSCHOBEN
039600             MOVE C4-JJJJ TO C4-K-JAHR
039700         END-IF
039800         DIVIDE C4-K-JAHR BY 100 GIVING C4-J-JAHRHUNDERT
039900             REMAINDER C4-K-JAHR
040000         COMPUTE C4-H-WOCHENTAG =
040100                C4-TT + ((C4-MM-VERSCHOBEN + 1) * 26 / 10)
040200                      + C4-K-JAHR + (C4-K-JAHR / 4)
040300                      + (C4-J-JAHRHUNDERT / 4)
040400                      + (5 * C4-J-JAHRHUNDERT)
040500         DIVIDE C4-H-WOCHENTAG BY 7 GIVING C4-H-QUOTIENT
040600                REMAINDER C4-H-WOCHENTAG
040700*        ---> H=0 IST SAMSTAG (ZELLER), TABELLE BEGINNT MIT
040800*        ---> SONNTAG -- REST AUF DIE TABELLENFOLGE UMRECHNEN
040900         ADD 6 TO C4-H-WOCHENTAG
041000         DIVIDE C4-H-WOCHENTAG BY 7 GIVING C4-H-QUOTIENT
041100                REMAINDER C4-H-WOCHENTAG
041200         ADD 1 TO C4-H-WOCHENTAG
041300         MOVE D-WOCHENTAGNAME(C4-H-WOCHENTAG)
041400                                 TO PR-DAY-OF-WEEK
041500     END-IF.
041600 D110-99.
041700     EXIT.
041800*
041900*-------------------------------------------------------------*
042000*    D120-MONAT-JAHR-ABLEITEN  --  R2.2 MONATSNAME UND JAHR     *
042100*-------------------------------------------------------------*
042200 D120-MONAT-JAHR-ABLEITEN SECTION.
042300 D120-00.
042400     IF NOT START-ZEIT-GUELTIG
042500         MOVE K-UNBEKANNT-9 TO PR-MONTH-OF-YEAR
042600         MOVE ZERO TO PR-YEAR
042700     ELSE
042800         MOVE D-MONATSNAME(C4-MM) TO PR-MONTH-OF-YEAR
042900         MOVE C4-JJJJ TO PR-YEAR
043000     END-IF.
043100 D120-99.
043200     EXIT.
043300*
043400*-------------------------------------------------------------*
043500*    D200-NACHTKENNZEICHEN-ABLEITEN  --  R2.3, AUS DER STUNDE   *
043600*-------------------------------------------------------------*
043700 D200-NACHTKENNZEICHEN-ABLEITEN SECTION.
043800 D200-00.
043900     MOVE "N" TO PR-NIGHT-FLAG
044000     IF PR-HOUR-OF-DAY >= ZERO AND
044100        (PR-HOUR-OF-DAY < 6 OR PR-HOUR-OF-DAY >= 20)
044200         SET PR-IS-NIGHT TO TRUE
044300     END-IF.
044400 D200-99.
044500     EXIT.
044600*
044700*-------------------------------------------------------------*
044800*    D300-SCHLECHTWETTER-ABLEITEN  --  R2.4, RAIN/SNOW/STORM/   *
044900*    FOG, UNABHAENGIG VON GROSS-/KLEINSCHREIBUNG                *
045000*-------------------------------------------------------------*
045100 D300-SCHLECHTWETTER-ABLEITEN SECTION.
045200 D300-00.
045300     MOVE "N" TO PR-BAD-WEATHER-FLAG
045400     MOVE ZERO TO C4-SCHLECHTWETTER-N
045500     IF PR-WEATHER-CONDITION NOT = SPACES
045600         MOVE PR-WEATHER-CONDITION TO D-WETTER-GROSS
045700         INSPECT D-WETTER-GROSS
045800                 CONVERTING K-KLEINBUCHSTABEN
045900                 TO K-GROSSBUCHSTABEN
046000         INSPECT D-WETTER-GROSS TALLYING
046100                 C4-SCHLECHTWETTER-N FOR ALL "RAIN"
046200                                         ALL "SNOW"
046300                                         ALL "STORM"
046400                                         ALL "FOG"
046500         IF C4-SCHLECHTWETTER-N > ZERO
046600             SET PR-IS-BAD-WEATHER TO TRUE
046700         END-IF
046800     END-IF.
046900 D300-99.
047000     EXIT.
047100*
047200*-------------------------------------------------------------*
047300*    D400-DAUER-ABLEITEN  --  R2.5 DAUER IN MINUTEN             *
047400*-------------------------------------------------------------*
047500 D400-DAUER-ABLEITEN SECTION.
047600 D400-00.
047700     IF NOT START-ZEIT-GUELTIG OR NOT END-ZEIT-GUELTIG
047800         MOVE -1 TO PR-DURATION-MINUTES
047900     ELSE
048000         MOVE PR-START-TIME(1:4)  TO C9-START-JJJJ
048100         MOVE PR-START-TIME(6:2)  TO C9-START-MM
048200         MOVE PR-START-TIME(9:2)  TO C9-START-TT
048300         MOVE PR-START-TIME(12:2) TO C9-START-HH
048400         MOVE PR-START-TIME(15:2) TO C9-START-MI
048500         MOVE PR-END-TIME(1:4)    TO C9-END-JJJJ
048600         MOVE PR-END-TIME(6:2)    TO C9-END-MM
048700         MOVE PR-END-TIME(9:2)    TO C9-END-TT
048800         MOVE PR-END-TIME(12:2)   TO C9-END-HH
048900         MOVE PR-END-TIME(15:2)   TO C9-END-MI
049000         PERFORM D410-TAGESNUMMER-START-BILDEN
049100         PERFORM D420-TAGESNUMMER-ENDE-BILDEN
049200         COMPUTE C9-START-MINUTEN =
049300             (C9-START-TAG * 1440)
049400                + (C9-START-HH * 60) + C9-START-MI
049500         COMPUTE C9-END-MINUTEN =
049600             (C9-END-TAG * 1440)
049700                + (C9-END-HH * 60) + C9-END-MI
049800         COMPUTE PR-DURATION-MINUTES =
049900             C9-END-MINUTEN - C9-START-MINUTEN
050000     END-IF.
050100 D400-99.
050200     EXIT.
050300*
050400*-------------------------------------------------------------*
050500*    D410-TAGESNUMMER-START-BILDEN  --  R2.5, FORTLAUFENDE      *
050600*    TAGESNUMMER (BUERGERLICHER KALENDER) FUER START-TIME,      *
050700*    DAMIT MONATS-/JAHRESWECHSEL NICHT MEHR MIT 30/365-TAGEN    *
050800*    ANGENAEHERT WERDEN MUESSEN (NACHTRAG SSFNEW-14)             *
050900*-------------------------------------------------------------*
051000 D410-TAGESNUMMER-START-BILDEN SECTION.
051100 D410-00.
051200     IF C9-START-MM < 3
051300         COMPUTE C9-START-MM-VERSCH   = C9-START-MM + 12
051400         COMPUTE C9-START-JJJJ-VERSCH = C9-START-JJJJ - 1
051500     ELSE
051600         MOVE C9-START-MM   TO C9-START-MM-VERSCH
051700         MOVE C9-START-JJJJ TO C9-START-JJJJ-VERSCH
051800     END-IF
051900     COMPUTE C9-START-TAG =
052000         (365 * C9-START-JJJJ-VERSCH)
052100             + (C9-START-JJJJ-VERSCH / 4)
052200             - (C9-START-JJJJ-VERSCH / 100)
052300             + (C9-START-JJJJ-VERSCH / 400)
052400             + ((153 * (C9-START-MM-VERSCH - 3) + 2) / 5)
052500             + C9-START-TT.
052600 D410-99.
052700     EXIT.
052800*
052900*-------------------------------------------------------------*
053000*    D420-TAGESNUMMER-ENDE-BILDEN  --  R2.5, WIE D410, FUER      *
053100*    END-TIME (NACHTRAG SSFNEW-14)                               *
053200*-------------------------------------------------------------*
053300 D420-TAGESNUMMER-ENDE-BILDEN SECTION.
053400 D420-00.
053500     IF C9-END-MM < 3
053600         COMPUTE C9-END-MM-VERSCH   = C9-END-MM + 12
053700         COMPUTE C9-END-JJJJ-VERSCH = C9-END-JJJJ - 1
053800     ELSE
053900         MOVE C9-END-MM   TO C9-END-MM-VERSCH
054000         MOVE C9-END-JJJJ TO C9-END-JJJJ-VERSCH
054100     END-IF
054200     COMPUTE C9-END-TAG =
054300         (365 * C9-END-JJJJ-VERSCH)
054400             + (C9-END-JJJJ-VERSCH / 4)
054500             - (C9-END-JJJJ-VERSCH / 100)
054600             + (C9-END-JJJJ-VERSCH / 400)
054700             + ((153 * (C9-END-MM-VERSCH - 3) + 2) / 5)
054800             + C9-END-TT.
054900 D420-99.
055000     EXIT.
055100*
055200*-------------------------------------------------------------*
055300*    D500-CELSIUS-ABLEITEN  --  R2.6                            *
055400*-------------------------------------------------------------*
055500 D500-CELSIUS-ABLEITEN SECTION.
055600 D500-00.
055700     IF PR-TEMP-PRESENT
055800         COMPUTE PR-TEMPERATURE-C ROUNDED =
055900             (PR-TEMPERATURE-F - 32) * 5 / 9
056000     ELSE
056100         MOVE ZERO TO PR-TEMPERATURE-C
056200     END-IF.
056300 D500-99.
056400     EXIT.
056500*
056600*-------------------------------------------------------------*
056700*    D600-STAEDTISCH-ABLEITEN  --  R2.7, ORT GEFUELLT ODER      *
056800*    "URBAN" IN DER BESCHREIBUNG                                *
056900*-------------------------------------------------------------*
057000 D600-STAEDTISCH-ABLEITEN SECTION.
057100 D600-00.
057200     MOVE "N" TO PR-URBAN-FLAG
057300     MOVE ZERO TO C4-STADTTEXT-N
057400     IF PR-CITY NOT = SPACES
057500         SET PR-IS-URBAN TO TRUE
057600     ELSE
057700         IF PR-DESCRIPTION NOT = SPACES
057800             MOVE PR-DESCRIPTION TO D-BESCHREIBUNG-GROSS
057900             INSPECT D-BESCHREIBUNG-GROSS
058000                     CONVERTING K-KLEINBUCHSTABEN
058100                     TO K-GROSSBUCHSTABEN
058200             INSPECT D-BESCHREIBUNG-GROSS TALLYING
058300                     C4-STADTTEXT-N FOR ALL "URBAN"
058400             IF C4-STADTTEXT-N > ZERO
058500                 SET PR-IS-URBAN TO TRUE
058600             END-IF
058700         END-IF
058800     END-IF.
058900 D600-99.
059000     EXIT.
059100*
059200*-------------------------------------------------------------*
059300*    D700-KREUZUNG-ABLEITEN  --  R2.8, JUNCTION ODER            *
059400*    TRAFFIC-SIGNAL = TRUE                                      *
059500*-------------------------------------------------------------*
059600 D700-KREUZUNG-ABLEITEN SECTION.
059700 D700-00.
059800     MOVE "N" TO PR-INTERSECT-FLAG
059900     MOVE PR-JUNCTION-FLAG TO D-FLAG-GROSS
060000     INSPECT D-FLAG-GROSS CONVERTING K-KLEINBUCHSTABEN
060100             TO K-GROSSBUCHSTABEN
060200     IF D-FLAG-GROSS = K-WAHR
060300         SET PR-IS-INTERSECT TO TRUE
060400     ELSE
060500         MOVE PR-TRAFFIC-SIG-FLAG TO D-FLAG-GROSS
060600         INSPECT D-FLAG-GROSS CONVERTING K-KLEINBUCHSTABEN
060700                 TO K-GROSSBUCHSTABEN
060800         IF D-FLAG-GROSS = K-WAHR
060900             SET PR-IS-INTERSECT TO TRUE
061000         END-IF
061100     END-IF.
061200 D700-99.
061300     EXIT.


