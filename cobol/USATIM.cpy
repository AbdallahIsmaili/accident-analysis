000100*--------------------------------------------------------------*
000200* USATIM  --  Zeit-Analyse-Extrakt (U4, R4.2, R4.9)            *
000300*--------------------------------------------------------------*
000400* Praefix TM- = Time Extract.  Geschrieben von USACLS0M.       *
000500*   A.00.00 2019-06-24 kl  Neuerstellung (SSFNEW-14)           *
000600*--------------------------------------------------------------*
000700 01  TM-TIME-RECORD.
000800     05  TM-HOUR-OF-DAY          PIC 9(02).
000900     05  TM-DAY-OF-WEEK          PIC X(09).
001000     05  TM-MONTH-OF-YEAR        PIC X(09).
001100     05  TM-YEAR                 PIC 9(04).
001200     05  TM-SUNRISE-SUNSET       PIC X(05).
001300     05  TM-TWILIGHT-PERIOD      PIC X(07).
001400     05  TM-ACCIDENT-COUNT       PIC 9(07).
001500     05  FILLER                  PIC X(10).

